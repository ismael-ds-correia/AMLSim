000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHDEPW  -- private working storage for CSHDEP                 *
000300*             (CashDepositModel).                                *
000400*                                                                *
000500* Date        Pgmr   Description                                 *
000600* ----        ----   -----------                                 *
000700* 1988-05-06  RHV    First release                                *
000800*================================================================*
000900
001000 01  W-AMOUNT-RANGE.
001100     05  W-RANGE-MIN              PIC S9(7)V99
001200                                             COMP-3.
001300     05  W-RANGE-MAX              PIC S9(7)V99
001400                                             COMP-3.
001500
001600 01  W-AMOUNT                    PIC S9(9)V99
001700                                             COMP-3.
001800
001900 01  W-UNIFORM-R                  PIC S9V9(9)
002000                                             COMP.
002100
002200 01  W-BENE-IS-SAR                PIC X(01).
002300     88  W-BENE-IS-SAR-YES                  VALUE 'Y'.
002400     88  W-BENE-IS-SAR-NO                    VALUE 'N'.
