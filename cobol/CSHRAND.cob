000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHRAND -- house uniform random-number generator, CALLed by    *
000300*            every AMLENG cash-model and typology program to    *
000400*            drive the power-law sampler (CSHPOWL) and the      *
000500*            SAR-conditional amount draws.                      *
000600*                                                                *
000700* CHANGE LOG                                                     *
000800* ----------------------------------------------------------     *
000900* 1988-04-11  RHV  AMLENG-001  First release.                    *
001000* 1988-11-02  RHV  AMLENG-014  Added text-seed hashing so a       *
001100*             single account's campaign can be replayed without  *
001200*             disturbing the rest of the run.                    *
001300* 1991-07-20  DOP  AMLENG-088  Seed fold walks right-to-left to   *
001400*             match the campaign planner's fragment order.       *
001500* 1994-01-09  TLM  AMLENG-130  Compiled-date banner now shows     *
001600*             HH:MM:SS, was HH:MM only.                          *
001700* 1998-12-03  TLM  Y2K-0007    Year-2000 review of FUNCTION       *
001800*             WHEN-COMPILED / CURRENT-DATE usage -- both already  *
001900*             4-digit year, no change required.                  *
002000* 2002-05-14  RHV  AMLENG-201  Added re-entrancy guard so a       *
002100*             nested CALL from CSHPOWL cannot re-run the         *
002200*             start-up banner.                                   *
002300* 2003-11-03  RHV  AMLENG-218  Seed fold recast as a rolling      *
002400*             multiplicative hash over 4-byte segments (was a     *
002500*             positional weighted sum over 2-byte chunks) -- half *
002600*             as many table rows to walk per CALL, same replay    *
002700*             guarantee.                                         *
002800*================================================================*
002900
003000 IDENTIFICATION DIVISION.
003100*========================
003200
003300 PROGRAM-ID.             CSHRAND.
003400 AUTHOR.                 R J HALVORSEN.
003500 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
003600 DATE-WRITTEN.           04/11/88.
003700 DATE-COMPILED.
003800 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
003900
004000 ENVIRONMENT DIVISION.
004100*=====================
004200
004300 CONFIGURATION SECTION.
004400*----------------------
004500
004600 SOURCE-COMPUTER.
004700     IBM-3090.
004800 OBJECT-COMPUTER.
004900     IBM-3090.
005000 SPECIAL-NAMES.
005100*    AMLENG-RERUN-SW is not read here -- carried for the house's
005200*    own CALL-parity convention, same as every other program.
005300     C01                  IS TOP-OF-FORM
005400     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
005500     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
005600            OFF STATUS    IS AMLENG-NORMAL-SW.
005700
005800 INPUT-OUTPUT SECTION.
005900*---------------------
006000
006100 FILE-CONTROL.
006200*    No SELECTs -- a pure subroutine; it never sees a DD/file of
006300*    its own, only the one CSHRANDL parameter area.
006400/
006500 DATA DIVISION.
006600*==============
006700
006800 FILE SECTION.
006900*-------------
007000
007100 WORKING-STORAGE SECTION.
007200*------------------------
007300*    Two 77-level scratch items -- the folded-seed accumulator
007400*    and the segment-walk subscript -- neither a group member,
007500*    so they sit outside any 01-level record.
007600
007700 77  W-HASH-ACCUM            PIC S9(9)  COMP.
007800 77  W-HASH-NX               PIC S9(4)  COMP.
007900
008000*    2003-11-03 RHV AMLENG-218 -- caller's CSHR-SEED-TEXT
008100*    redefined 20 ways, 4 raw bytes per segment, so SUB-2110
008200*    folds the buffer a fullword at a time instead of a halfword
008300*    at a time the way the fold used to walk it.
008400 01  W-SEED-BUFFER           PIC X(80).                           AMLNG218
008500 01  FILLER REDEFINES W-SEED-BUFFER.
008600     05  W-SEED-SEGMENT                      OCCURS 20.
008700         10  W-SEED-SEGMENT-NO PIC 9(8)  COMP.                    AMLNG218
008800
008900*    2002-05-14 RHV AMLENG-201 -- first-call latch so a nested
009000*    CALL from CSHPOWL can't re-trigger the compiled-on banner.
009100 01  FILLER                  PIC X(01)       VALUE 'Y'.
009200     88  W-FIRST-CALL                        VALUE 'Y'.
009300     88  W-NOT-FIRST-CALL                    VALUE 'N'.           AMLNG201
009400
009500 01  W-COMPILED-DATE.
009600     05  W-COMPILED-DATE-YYYY
009700                             PIC X(04).
009800     05  W-COMPILED-DATE-MM  PIC X(02).
009900     05  W-COMPILED-DATE-DD  PIC X(02).
010000     05  W-COMPILED-TIME-HH  PIC X(02).
010100     05  W-COMPILED-TIME-MM  PIC X(02).
010200     05  W-COMPILED-TIME-SS  PIC X(02).
010300     05  FILLER              PIC X(07).
010400
010500 01  W-CURRENT-DATE.
010600*    Unused -- carried from the house start-up template; this
010700*    program does no calendar math of its own.
010800     05  W-CURRENT-YYYY-MM-DD
010900                             PIC 9(08).
011000     05  W-CURRENT-HH-MM-SS-HS
011100                             PIC 9(08).
011200     05  FILLER              PIC X(05).
011300
011400 01  FILLER REDEFINES W-CURRENT-DATE.
011500     05  W-CURRENT-DATE-DIGITS
011600                             PIC 9 OCCURS 16.
011700     05  FILLER              PIC X(05).
011800
011900 01  FILLER REDEFINES W-COMPILED-DATE.
012000     05  W-COMPILED-DATE-NUM PIC 9(08).
012100     05  W-COMPILED-TIME-NUM PIC 9(06).
012200     05  FILLER              PIC X(07).
012300/
012400 LINKAGE SECTION.
012500*----------------
012600*    CSHR-SEED-NO / CSHR-SEED-TEXT select the draw (explicit
012700*    numeric seed, folded text seed, or plain running sequence);
012800*    CSHR-RANDOM-NO carries the uniform [0,1) result back.
012900
013000 01  L-PARAMETER.          COPY CSHRANDL.
013100/
013200 PROCEDURE DIVISION USING L-PARAMETER.
013300*==================
013400*    USING clause -- the only data this program shares with its
013500*    caller is L-PARAMETER; there is no separate file I/O.
013600
013700 MAIN.
013800*-----
013900*    Two paragraphs only -- the banner guard in SUB-1000, then the
014000*    actual draw in SUB-2000; nothing else runs on a CALL.
014100
014200     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
014300
014400     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
014500     .
014600 MAIN-EXIT.
014700     GOBACK.
014800/
014900 SUB-1000-START-UP.
015000*------------------
015100*    Compiled-date banner, same first-call guard every program
015200*    in the family uses -- AMLENG-201 made this safe against
015300*    CSHRAND's own re-entrant CALLs from inside CSHPOWL.
015400
015500
015600     IF      W-NOT-FIRST-CALL                                     AMLNG201
015700         GO TO SUB-1000-EXIT
015800     END-IF
015900
016000     SET  W-NOT-FIRST-CALL   TO TRUE                              AMLNG201
016100     MOVE FUNCTION WHEN-COMPILED
016200                             TO W-COMPILED-DATE
016300
016400     DISPLAY 'CSHRAND  compiled on '
016500         W-COMPILED-DATE-YYYY '/'
016600         W-COMPILED-DATE-MM   '/'
016700         W-COMPILED-DATE-DD   ' at '
016800         W-COMPILED-TIME-HH   ':'
016900         W-COMPILED-TIME-MM   ':'
017000         W-COMPILED-TIME-SS
017100     .
017200 SUB-1000-EXIT.
017300     EXIT.
017400/
017500 SUB-2000-PROCESS.
017600*-----------------
017700
017800*    1994-01-09 TLM AMLENG-130 -- seed precedence: explicit
017900*    numeric seed first, then folded text seed, else system
018000*    clock (FUNCTION RANDOM with no argument).
018100
018200     MOVE 0                  TO W-HASH-ACCUM
018300
018400*    Every non-zero numeric seed wins outright; a non-blank text
018500*    seed only matters when no numeric seed was given -- an IF/
018600*    ELSE here, not an EVALUATE, since there are only the two
018700*    sources to test and no third fall-through case to cover.
018800     IF      CSHR-SEED-NO > 0
018900         MOVE CSHR-SEED-NO   TO W-HASH-ACCUM
019000     ELSE
019100         IF  CSHR-SEED-TEXT NOT = SPACES
019200             PERFORM SUB-2100-FOLD-SEED-TEXT THRU SUB-2100-EXIT
019300         END-IF
019400     END-IF
019500
019600*    Unseeded draw uses the system clock through argless FUNCTION
019700*    RANDOM; a seeded draw reseeds the whole generator so a
019800*    replayed account gets the same sequence every run.
019900     IF      W-HASH-ACCUM = 0
020000         MOVE FUNCTION RANDOM
020100                             TO CSHR-RANDOM-NO
020200     ELSE
020300         MOVE FUNCTION RANDOM(W-HASH-ACCUM)
020400                             TO CSHR-RANDOM-NO
020500     END-IF
020600
020700*    Both seed fields are cleared on the way out -- a caller that
020800*    forgets to blank CSHR-SEED-TEXT before the next CALL still
020900*    gets an unseeded draw, not a silent re-seed off stale text.
021000     MOVE 0                  TO CSHR-SEED-NO
021100     MOVE SPACES             TO CSHR-SEED-TEXT
021200     .
021300 SUB-2000-EXIT.
021400     EXIT.
021500/
021600 SUB-2100-FOLD-SEED-TEXT.
021700*------------------------
021800
021900*    1991-07-20 DOP AMLENG-088 -- walk right-to-left so the
022000*    campaign planner's last-fragment segment dominates the fold.
022100
022200*    Reload the text into the redefined 4-byte-segment view, then
022300*    fold it into W-HASH-ACCUM one segment at a time via SUB-2110.
022400     MOVE CSHR-SEED-TEXT     TO W-SEED-BUFFER                     AMLNG218
022500     MOVE 20                 TO W-HASH-NX                         AMLNG218
022600
022700     PERFORM SUB-2110-FOLD-ONE-SEGMENT THRU SUB-2110-EXIT         AMLNG218
022800         VARYING W-HASH-NX FROM 20 BY -1                          AMLNG218
022900           UNTIL W-HASH-NX < 1
023000
023100*    Debug-compiled trace only -- dropped from a production
023200*    assemble.
023300D     DISPLAY 'CSHRAND folded seed: '
023400D             W-HASH-ACCUM
023500     .
023600 SUB-2100-EXIT.
023700     EXIT.
023800/
023900 SUB-2110-FOLD-ONE-SEGMENT.
024000*-------------------------
024100*    2003-11-03 RHV AMLENG-218 -- rolling multiplicative fold,
024200*    base 131, reduced modulo a 9-digit prime on every segment so
024300*    W-HASH-ACCUM never outgrows its own PIC clause; blank
024400*    segments (past the real text's length) leave the running
024500*    total untouched rather than folding in a zero.
024600
024700     IF      W-SEED-SEGMENT(W-HASH-NX) NOT = SPACES
024800         COMPUTE W-HASH-ACCUM
024900                             =  FUNCTION MOD(
025000                                  (W-HASH-ACCUM * 131)
025100                                  + W-SEED-SEGMENT-NO(W-HASH-NX),
025200                                  999999937)
025300     END-IF
025400     .
025500 SUB-2110-EXIT.
025600     EXIT.
