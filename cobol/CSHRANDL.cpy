000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHRANDL  -- Linkage parameter for subroutine CSHRAND, the      *
000300*              house uniform random-number generator used by     *
000400*              every cash-model and typology program in the      *
000500*              AMLENG suite.                                     *
000600*                                                                *
000700* Date        Pgmr   Description                                 *
000800* ----        ----   -----------                                 *
000900* 1988-04-11  RHV    First release                                *
001000*================================================================*
001100
001200**** Input fields (optional -- leave zero/spaces for an
001300**** unseeded draw):
001400****     CSHR-SEED-NO:
001500****         Explicit numeric seed.  Takes priority over
001600****         CSHR-SEED-TEXT when non-zero.
001700****     CSHR-SEED-TEXT:
001800****         Text to hash into a seed when CSHR-SEED-NO is zero.
001900
002000**** Output field:
002100****     CSHR-RANDOM-NO:
002200****         Uniform draw in the range 0 <= n < 1.
002300
002400*01  CSH-RAND-PARM.
002500
002600     05  CSHR-SEED-NO            PIC S9(9)  COMP.
002700     05  CSHR-SEED-TEXT          PIC X(40).
002800     05  CSHR-RANDOM-NO          PIC S9(4)V9(9)
002900                                            COMP.
003000     05  FILLER                  PIC X(02).
