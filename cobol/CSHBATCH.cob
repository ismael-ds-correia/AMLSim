000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHBATCH -- AMLENG batch driver.  Loads MODELPARM.DAT and       *
000300*             ACCOUNTS.DAT into tables, loads ALERTS.DAT and      *
000400*             PLAN-calls the appropriate structuring typology     *
000500*             for each row, then steps the simulation from step   *
000600*             1 through the highest ALERT-END-STEP on file,       *
000700*             running every model against every account on each   *
000800*             step and draining each CALL's batch of emitted      *
000900*             TRANSACTION-RECORD entries onto TRANSACTIONS.DAT.   *
001000*                                                                *
001100* ACCT-MODEL-ID is a bit-style flag field (see SUB-1120):         *
001200*     bit 0 (value 1) = CASH-DEPOSIT   active on the account      *
001300*     bit 1 (value 2) = CHECK-DEPOSIT  active on the account      *
001400*     bit 2 (value 4) = CASH-OUT       active on the account      *
001500* Bits may be added together -- CSHFDEP and CSHFWD test them      *
001600* with FUNCTION MOD to decide whether a structuring fragment      *
001700* may be routed through an account's specific model or must       *
001800* fall back to a generic entry.                                   *
001810*                                                                *
001820* Five model programs run every step, in the fixed order         *
001830* SUB-2200 lays out -- CSHDEP, CSHCHK and CSHOUT each get one     *
001840* AUTO CALL per account per step and decide on their own          *
001850* whether that step is a normal or a case (suspicious) day;      *
001860* CSHFDEP and CSHFWD get one PLAY CALL per account per step       *
001870* instead, walking the fragment schedule SUB-1400 built for       *
001880* every alert up front and emitting whatever fragment, if any,    *
001890* falls due that day.  The five SUB-98xx paragraphs drain         *
001895* whatever each CALL emitted onto TXN-FILE in the same order.    *
001900*                                                                *
002000* CHANGE LOG                                                     *
002100* ----------------------------------------------------------     *
002200* 1988-06-20  RHV  AMLENG-008  First release.                    *
002300* 1991-09-02  DOP  AMLENG-094  Account table widened to 2000      *
002400*             rows and alert table to 100, matching the same       *
002500*             day's widening of the typology plan tables.         *
002600* 1998-12-03  TLM  Y2K-0007  Year-2000 review -- no date math in  *
002700*             this program, reviewed and passed as-is.           *
002800* 2003-07-09  RHV  AMLENG-201  W-MAX-STEP now derived from the     *
002900*             highest ALERT-END-STEP on file instead of a fixed   *
003000*             730-step compile-time constant -- a 36-month case   *
003100*             load blew past the old constant twice last quarter. *
003200*================================================================*
003300
003400 IDENTIFICATION DIVISION.
003500*========================
003600
003700 PROGRAM-ID.             CSHBATCH.
003800 AUTHOR.                 R J HALVORSEN.
003900 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
004000 DATE-WRITTEN.           06/20/88.
004100 DATE-COMPILED.
004200 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
004300
004400 ENVIRONMENT DIVISION.
004500*=====================
004600
004700 CONFIGURATION SECTION.
004800*----------------------
004900
005000 SOURCE-COMPUTER.
005100     IBM-3090.
005200 OBJECT-COMPUTER.
005300     IBM-3090.
005400 SPECIAL-NAMES.
005450*    AMLENG-RERUN-SW is not read here -- carried for the house's
005460*    own CALL-parity convention, same as every other program.
005500     C01                  IS TOP-OF-FORM
005600     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
005700     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
005800            OFF STATUS    IS AMLENG-NORMAL-SW.
005900
006000 INPUT-OUTPUT SECTION.
006100*---------------------
006200
006300 FILE-CONTROL.
006350*    Four files, all flat LINE SEQUENTIAL -- ACCT/MODL/ALRT are
006360*    read once at start-up into tables, TXN is the one output
006370*    file every model's emitted rows get drained onto.
006400     SELECT ACCT-FILE            ASSIGN TO ACCTFILE
006500                                 ORGANIZATION LINE SEQUENTIAL.
006600     SELECT MODL-FILE            ASSIGN TO MODLFILE
006700                                 ORGANIZATION LINE SEQUENTIAL.
006800     SELECT ALRT-FILE            ASSIGN TO ALRTFILE
006900                                 ORGANIZATION LINE SEQUENTIAL.
007000     SELECT TXN-FILE             ASSIGN TO TXNFILE
007100                                 ORGANIZATION LINE SEQUENTIAL.
007200/
007300 DATA DIVISION.
007400*==============
007500
007600 FILE SECTION.
007700*-------------
007800
007900 FD  ACCT-FILE.
007950*    One row per account under simulation -- which models are
007960*    active on it (ACCT-MODEL-ID, see SUB-1120) and whether it
007970*    carries a confirmed SAR, which drives every model's amount
007980*    ranges for that account.
008000
008100 01  ACCT-FILE-REC.
008200     05  ACCT-ID                 PIC X(12).
008300     05  ACCT-BRANCH-ID          PIC X(12).
008400     05  ACCT-IS-SAR             PIC X(01).
008450*    'Y' if this is a confirmed SAR account -- every model's
008460*    case-activity range applies instead of its normal range.
008500         88  ACCT-IS-SAR-YES                VALUE 'Y'.
008600     05  ACCT-MODEL-ID           PIC S9(4)  COMP-3.
008700     05  FILLER                  PIC X(03).
008800
008900 FD  MODL-FILE.
008950*    One row per model (CASH-DEPOSIT / CHECK-DEPOSIT / CASH-OUT)
008960*    carrying that model's normal-activity and case-activity
008970*    interval and amount ranges -- loaded into W-MODEL-TABLE and
008980*    indexed by SUB-1120 below.
009000
009100 01  MODL-FILE-REC.
009150*    PARM-MODEL-CODE selects which of the three 88-levels below
009160*    is TRUE; SUB-1120 tests them to set W-CASH-DEP-MDX/
009170*    W-CHECK-DEP-MDX/W-CASH-OUT-MDX.
009200     05  PARM-MODEL-CODE         PIC X(12).
009300         88  PARM-IS-CASH-DEPOSIT           VALUE 'CASH-DEPOSIT'.
009400         88  PARM-IS-CHECK-DEPOSIT
009500                                             VALUE 'CHECK-DEPOSIT'.
009600         88  PARM-IS-CASH-OUT               VALUE 'CASH-OUT'.
009650*    Interval fields -- only CASH-OUT's row uses these; the two
009660*    deposit models key off NORM-MIN/MAX and CASE-MIN/MAX alone.
009700     05  PARM-NORM-INT            PIC S9(4)  COMP-3.
009800     05  PARM-CASE-INT            PIC S9(4)  COMP-3.
009900     05  PARM-NORM-MIN            PIC S9(7)V99
010000                                              COMP-3.
010100     05  PARM-NORM-MAX            PIC S9(7)V99
010200                                              COMP-3.
010300     05  PARM-CASE-MIN            PIC S9(7)V99
010400                                              COMP-3.
010500     05  PARM-CASE-MAX            PIC S9(7)V99
010600                                              COMP-3.
010700     05  FILLER                  PIC X(12).
010800
010900 FD  ALRT-FILE.
010950*    One row per typology case still to be simulated -- deposit
010960*    alerts PLAN/PLAY through CSHFDEP, withdrawal alerts through
010970*    CSHFWD; START-STEP/END-STEP set the step window the case's
010980*    fragments get scheduled across.
011000
011100 01  ALRT-FILE-REC.
011150*    ALERT-ID ties every emitted TXN-FILE-REC back to the case
011160*    it came from (TX-ALERT-ID), for downstream SAR review.
011200     05  ALERT-ID                 PIC S9(9)  COMP-3.
011300     05  ALERT-TYPE               PIC X(01).
011400         88  ALERT-TYPE-DEPOSIT              VALUE 'D'.
011500         88  ALERT-TYPE-WITHDRAWAL           VALUE 'W'.
011600     05  ALERT-ACCT-ID            PIC X(12).
011650*    Inclusive window -- SUB-1410 plans the case to fall
011660*    somewhere between these two steps, never outside it.
011700     05  ALERT-START-STEP         PIC S9(9)  COMP-3.
011800     05  ALERT-END-STEP           PIC S9(9)  COMP-3.
011900     05  FILLER                  PIC X(07).
012000
012100 FD  TXN-FILE.
012150*    The one output file -- every SUB-98xx drain paragraph below
012160*    packs one of these per transaction emitted by a model CALL
012170*    and WRITEs it straight through, unsorted, in CALL order.
012200
012300 01  TXN-FILE-REC.
012350*    TX-STEP is the row's simulated day number, not a calendar
012360*    date -- whatever downstream date-mapping step this feeds
012370*    into is outside this program's concern.
012400     05  TX-STEP                  PIC S9(9)  COMP-3.
012450*    Free-text narrative, set by whichever model built the row --
012460*    CSHBATCH never reads it, only passes it through to the file.
012500     05  TX-DESC                  PIC X(20).
012600     05  TX-AMOUNT                PIC S9(9)V99
012700                                              COMP-3.
012750*    Always the account the step loop is currently on -- the
012760*    second party, TX-BENE-ACCT-ID below, is the one whose
012770*    meaning shifts from model to model.
012800     05  TX-ORIG-ACCT-ID          PIC X(12).
012900     05  TX-BENE-ACCT-ID          PIC X(12).
013000     05  TX-IS-SAR                PIC X(01).
013010*    Normally the origin account's own ACCT-IS-SAR, MOVEd straight
013020*    across by the model -- CSHDEP is the one exception, carrying
013030*    the counterparty's flag here instead (always 'N' today).
013050*    0 on every row emitted by an AUTO CALL (CSHDEP/CSHCHK/
013060*    CSHOUT); carries the owning case's ALERT-ID on a PLAY row.
013100     05  TX-ALERT-ID              PIC S9(9)  COMP-3.
013200     05  FILLER                  PIC X(07).
013300/
013400 WORKING-STORAGE SECTION.
013500*------------------------
013600
013610*    Split character view of FUNCTION WHEN-COMPILED for the
013650*    start-up banner; the REDEFINES below gives a packed numeric
013660*    view of the same bytes for any date arithmetic that might
013670*    be added later -- none is done today.
013700 01  W-COMPILED-DATE.
013800     05  W-COMPILED-DATE-YYYY    PIC X(04).
013900     05  W-COMPILED-DATE-MM      PIC X(02).
014000     05  W-COMPILED-DATE-DD      PIC X(02).
014100     05  W-COMPILED-TIME-HH      PIC X(02).
014200     05  W-COMPILED-TIME-MM      PIC X(02).
014300     05  W-COMPILED-TIME-SS      PIC X(02).
014400     05  FILLER                  PIC X(07).
014500
014600 01  FILLER REDEFINES W-COMPILED-DATE.
014700     05  W-COMPILED-DATE-NUM     PIC 9(08).
014800     05  W-COMPILED-TIME-NUM     PIC 9(06).
014900     05  FILLER                  PIC X(07).
015000
015050*    Unused -- carried from the house start-up template; this
015060*    program's banner only ever shows the compiled date above.
015100 01  W-CURRENT-DATE.
015200     05  W-CURRENT-YYYY-MM-DD    PIC 9(08).
015300     05  W-CURRENT-HH-MM-SS-HS   PIC 9(08).
015400     05  FILLER                  PIC X(05).
015500
015600 01  FILLER REDEFINES W-CURRENT-DATE.
015700     05  W-CURRENT-DATE-DIGITS   PIC 9 OCCURS 16.
015800     05  FILLER                  PIC X(05).
015900
016000*    1991-09-02 DOP AMLENG-094 -- 500 widened to 2000.
016050*    In-memory mirror of ACCT-FILE, built once by SUB-1200 and
016060*    never rewritten after -- every CALL to a model program
016070*    during the step loop reads one row out of this table,
016080*    never the file itself.
016100 01  W-ACCOUNT-TABLE.
016200     05  W-ACCT-CNT              PIC S9(4)  COMP.
016300     05  FILLER                  PIC X(02).
016400     05  W-ACCT-OCCS             OCCURS 2000 TIMES
016500                                 INDEXED BY W-A-DX.
016600         10  WA-ACCT-ID          PIC X(12).
016700         10  WA-ACCT-BRANCH-ID   PIC X(12).
016800         10  WA-ACCT-IS-SAR      PIC X(01).
016850*    WA-ACCT-IS-SAR-YES only ever reflects that ALRT-FILE marked
016860*    this account -- the model programs decide independently
016870*    whether a given step is itself a case transaction.
016900             88  WA-ACCT-IS-SAR-YES         VALUE 'Y'.
017000         10  WA-ACCT-MODEL-ID    PIC S9(4)  COMP-3.
017100
017200 01  W-MODEL-TABLE.
017250*    Always exactly 3 rows -- one per model name -- so W-M-DX is
017260*    set directly in SUB-1120 rather than searched at CALL time.
017300     05  W-MODL-CNT              PIC S9(4)  COMP.
017400     05  FILLER                  PIC X(02).
017500     05  W-MODL-OCCS             OCCURS 3 TIMES
017600                                 INDEXED BY W-M-DX.
017700         10  WM-MODEL-CODE       PIC X(12).
017710*    These three 88-levels are tested once, in SUB-1120, to set
017720*    W-CASH-DEP-MDX/W-CHECK-DEP-MDX/W-CASH-OUT-MDX -- nothing in
017730*    the step loop re-tests WM-MODEL-CODE itself.
017800             88  WM-IS-CASH-DEPOSIT        VALUE 'CASH-DEPOSIT'.
017900             88  WM-IS-CHECK-DEPOSIT
018000                                            VALUE 'CHECK-DEPOSIT'.
018100             88  WM-IS-CASH-OUT            VALUE 'CASH-OUT'.
018150*    NORM-INT/CASE-INT (withdrawal-interval days) only mean
018160*    anything on the CASH-OUT row; the four MIN/MAX amount
018170*    fields below are moved out to every model's own CP- area.
018200         10  WM-NORM-INT         PIC S9(4)  COMP-3.
018300         10  WM-CASE-INT         PIC S9(4)  COMP-3.
018400         10  WM-NORM-MIN         PIC S9(7)V99
018500                                            COMP-3.
018600         10  WM-NORM-MAX         PIC S9(7)V99
018700                                            COMP-3.
018800         10  WM-CASE-MIN         PIC S9(7)V99
018900                                            COMP-3.
019000         10  WM-CASE-MAX         PIC S9(7)V99
019100                                            COMP-3.
019200
019300*    1991-09-02 DOP AMLENG-094 -- 25 widened to 100.
019350*    In-memory mirror of ALRT-FILE, walked once by SUB-1400/1410
019360*    to plan every case's fragment schedule; never touched again
019370*    once the step loop starts.
019400 01  W-ALERT-TABLE.
019500     05  W-ALRT-CNT              PIC S9(4)  COMP.
019600     05  FILLER                  PIC X(02).
019700     05  W-ALRT-OCCS             OCCURS 100 TIMES
019800                                 INDEXED BY W-L-DX.
019900         10  WL-ALERT-ID         PIC S9(9)  COMP-3.
020000         10  WL-ALERT-TYPE       PIC X(01).
020100             88  WL-ALERT-TYPE-DEPOSIT      VALUE 'D'.
020200             88  WL-ALERT-TYPE-WITHDRAWAL   VALUE 'W'.
020300         10  WL-ALERT-ACCT-ID    PIC X(12).
020400         10  WL-ALERT-START-STEP PIC S9(9)  COMP-3.
020500         10  WL-ALERT-END-STEP   PIC S9(9)  COMP-3.
020600
020650*    Three standalone subscripts, one per model name -- set once
020660*    by SUB-1120 below and referenced throughout the step loop so
020670*    a model row never has to be searched for twice.
020700 77  W-CASH-DEP-MDX              PIC S9(4)  COMP.
020800 77  W-CHECK-DEP-MDX             PIC S9(4)  COMP.
020900 77  W-CASH-OUT-MDX              PIC S9(4)  COMP.
021000
021050*    Three independent EOF switches, one per input file -- each
021060*    load paragraph only ever sets and tests its own.
021100 01  FILLER                      PIC X(01)  VALUE 'N'.
021200     88  W-MODL-EOF-ON                       VALUE 'Y'.
021300     88  W-MODL-EOF-OFF                       VALUE 'N'.
021400 01  FILLER                      PIC X(01)  VALUE 'N'.
021500     88  W-ACCT-EOF-ON                       VALUE 'Y'.
021600     88  W-ACCT-EOF-OFF                       VALUE 'N'.
021700 01  FILLER                      PIC X(01)  VALUE 'N'.
021800     88  W-ALRT-EOF-ON                       VALUE 'Y'.
021900     88  W-ALRT-EOF-OFF                       VALUE 'N'.
022000
022050*    2003-07-09 RHV AMLENG-201 -- W-MAX-STEP starts at 0 and is
022060*    raised to the highest ALERT-END-STEP seen in SUB-1410 below,
022070*    so the step loop in SUB-2000 runs exactly as far as the case
022080*    load needs and no further.
022100 01  W-STEP-RANGE.
022200     05  W-STEP                  PIC S9(9)  COMP-3.
022300     05  W-MAX-STEP              PIC S9(9)  COMP-3  VALUE 0.      AMLNG201
022400
022500 01  FILLER REDEFINES W-STEP-RANGE.
022550*    Byte view of the two COMP-3 step counters -- convenient for
022560*    a dump read in an abend, never MOVEd in normal processing.
022600     05  W-STEP-RANGE-X          PIC X(10).
022700
022750*    One PROG literal and one parameter area per called model,
022760*    each COPY CSHTXNL with its own two-letter prefix -- the same
022770*    house COPY...REPLACING idiom every CALLer of CSHTXNL uses, so
022780*    the five parameter areas never collide on a field name.
022800 01  W-CSHDEP-PROG               PIC X(8)   VALUE 'CSHDEP'.
022850*    WD- prefix -- cash-deposit AUTO model.
022900 01  W-CSHDEP-PARAMETER.
023000     COPY CSHTXNL REPLACING ==CP-== BY ==WD-CP-==
023100                            ==CT-== BY ==WD-CT-==.
023200
023300 01  W-CSHCHK-PROG               PIC X(8)   VALUE 'CSHCHK'.
023350*    WK- prefix -- check-deposit AUTO model, currently silent.
023400 01  W-CSHCHK-PARAMETER.
023500     COPY CSHTXNL REPLACING ==CP-== BY ==WK-CP-==
023600                            ==CT-== BY ==WK-CT-==.
023700
023800 01  W-CSHOUT-PROG               PIC X(8)   VALUE 'CSHOUT'.
023850*    WO- prefix -- cash-withdrawal AUTO model.
023900 01  W-CSHOUT-PARAMETER.
024000     COPY CSHTXNL REPLACING ==CP-== BY ==WO-CP-==
024100                            ==CT-== BY ==WO-CT-==.
024200
024300 01  W-CSHFDEP-PROG              PIC X(8)   VALUE 'CSHFDEP'.
024350*    WF- prefix -- structured-cash-deposit typology, both PLAN
024360*    and PLAY functions share this one parameter area.
024400 01  W-CSHFDEP-PARAMETER.
024500     COPY CSHTXNL REPLACING ==CP-== BY ==WF-CP-==
024600                            ==CT-== BY ==WF-CT-==.
024700
024800 01  W-CSHFWD-PROG               PIC X(8)   VALUE 'CSHFWD'.
024850*    WW- prefix -- structured-withdrawal typology, PLAN and PLAY
024860*    again sharing the one area.
024900 01  W-CSHFWD-PARAMETER.
025000     COPY CSHTXNL REPLACING ==CP-== BY ==WW-CP-==
025100                            ==CT-== BY ==WW-CT-==.
025200/
025300 PROCEDURE DIVISION.
025400*===================
025450*    No LINKAGE SECTION -- this is the top of the batch run, not
025460*    a called subprogram; it CALLs out to five model programs of
025470*    its own further down.
025500
025600 MAIN.
025700*-----
025750*    Three phases, run once each -- load/plan everything up
025760*    front in SUB-1000, step the whole simulation in SUB-2000,
025770*    close up in SUB-3000.  No re-entry, no restart logic.
025800
025900     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
026000
026100     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
026200
026300     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
026400     .
026500 MAIN-EXIT.
026600     STOP RUN.
026700/
026800 SUB-1000-START-UP.
026900*------------------
026950*    Banner, then open all four files and run the four loaders
026960*    below in a fixed order -- models and accounts must both be
026970*    in table before SUB-1400 can plan a single alert, because
026980*    planning immediately CALLs the account's model program.
027000
027100     MOVE FUNCTION WHEN-COMPILED
027200                             TO W-COMPILED-DATE
027300
027400     DISPLAY 'CSHBATCH compiled on '
027500         W-COMPILED-DATE-YYYY '/'
027600         W-COMPILED-DATE-MM   '/'
027700         W-COMPILED-DATE-DD   ' at '
027800         W-COMPILED-TIME-HH   ':'
027900         W-COMPILED-TIME-MM   ':'
028000         W-COMPILED-TIME-SS
028100
028200     OPEN INPUT  ACCT-FILE
028300     OPEN INPUT  MODL-FILE
028400     OPEN INPUT  ALRT-FILE
028500     OPEN OUTPUT TXN-FILE
028600
028700     PERFORM SUB-1100-LOAD-MODEL-PARMS THRU SUB-1100-EXIT
028800     PERFORM SUB-1200-LOAD-ACCOUNTS    THRU SUB-1200-EXIT
028900     PERFORM SUB-1300-LOAD-ALERTS      THRU SUB-1300-EXIT
029000     PERFORM SUB-1400-PLAN-ALERTS      THRU SUB-1400-EXIT
029100     .
029200 SUB-1000-EXIT.
029300     EXIT.
029400/
029500 SUB-1100-LOAD-MODEL-PARMS.
029600*--------------------------
029650*    Read every MODL-FILE row into the table, then walk the
029660*    table once to set the three W-xxx-MDX subscripts -- keeping
029670*    the two passes separate means SUB-1120 can assume the whole
029680*    table is already populated.
029700
029800     MOVE 0                  TO W-MODL-CNT
029900     SET  W-MODL-EOF-OFF     TO TRUE
030000
030100     PERFORM SUB-1110-READ-MODL THRU SUB-1110-EXIT
030200         UNTIL W-MODL-EOF-ON
030300
030400     PERFORM SUB-1120-INDEX-MODELS THRU SUB-1120-EXIT
030500         VARYING W-M-DX FROM 1 BY 1
030600           UNTIL W-M-DX > W-MODL-CNT
030700     .
030800 SUB-1100-EXIT.
030900     EXIT.
031000/
031100 SUB-1110-READ-MODL.
031200*-------------------
031250*    One table row per MODL-FILE record -- the row's position is
031260*    set by read order, not by model code, so SUB-1120 still has
031270*    to classify each row afterward.
031300
031400     READ MODL-FILE
031500         AT END
031600             SET  W-MODL-EOF-ON  TO TRUE
031700             GO TO SUB-1110-EXIT
031800     END-READ
031900
032000     ADD  1                  TO W-MODL-CNT
032100     SET  W-M-DX             TO W-MODL-CNT
032200     MOVE PARM-MODEL-CODE    TO WM-MODEL-CODE(W-M-DX)
032300     MOVE PARM-NORM-INT      TO WM-NORM-INT(W-M-DX)
032400     MOVE PARM-CASE-INT      TO WM-CASE-INT(W-M-DX)
032500     MOVE PARM-NORM-MIN      TO WM-NORM-MIN(W-M-DX)
032600     MOVE PARM-NORM-MAX      TO WM-NORM-MAX(W-M-DX)
032700     MOVE PARM-CASE-MIN      TO WM-CASE-MIN(W-M-DX)
032800     MOVE PARM-CASE-MAX      TO WM-CASE-MAX(W-M-DX)
032900     .
033000 SUB-1110-EXIT.
033100     EXIT.
033200/
033300 SUB-1120-INDEX-MODELS.
033400*----------------------
033450*    Exactly one of the three 88-levels is TRUE per row -- the
033460*    model file is expected to carry one CASH-DEPOSIT, one
033470*    CHECK-DEPOSIT, and one CASH-OUT row, no more and no fewer.
033500
033600     IF      WM-IS-CASH-DEPOSIT(W-M-DX)
033700         SET  W-CASH-DEP-MDX  TO W-M-DX
033800     END-IF
033900
034000     IF      WM-IS-CHECK-DEPOSIT(W-M-DX)
034100         SET  W-CHECK-DEP-MDX TO W-M-DX
034200     END-IF
034300
034400     IF      WM-IS-CASH-OUT(W-M-DX)
034500         SET  W-CASH-OUT-MDX TO W-M-DX
034600     END-IF
034700     .
034800 SUB-1120-EXIT.
034900     EXIT.
035000/
035100 SUB-1200-LOAD-ACCOUNTS.
035200*-----------------------
035250*    Simple READ-until-EOF load, same shape as SUB-1100 -- no
035260*    second indexing pass needed here, the account row position
035270*    itself is W-A-DX for the rest of the run.
035300
035400     MOVE 0                  TO W-ACCT-CNT
035500     SET  W-ACCT-EOF-OFF     TO TRUE
035600
035700     PERFORM SUB-1210-READ-ACCT THRU SUB-1210-EXIT
035800         UNTIL W-ACCT-EOF-ON
035900     .
036000 SUB-1200-EXIT.
036100     EXIT.
036200/
036300 SUB-1210-READ-ACCT.
036400*-------------------
036450*    ACCT-MODEL-ID rides straight into the table untouched --
036460*    SUB-5xxx/SUB-9700 in CSHFDEP and CSHFWD are where the bit
036470*    pattern actually gets tested.
036500
036600     READ ACCT-FILE
036700         AT END
036800             SET  W-ACCT-EOF-ON  TO TRUE
036900             GO TO SUB-1210-EXIT
037000     END-READ
037100
037200     ADD  1                  TO W-ACCT-CNT
037300     SET  W-A-DX             TO W-ACCT-CNT
037400     MOVE ACCT-ID             TO WA-ACCT-ID(W-A-DX)
037500     MOVE ACCT-BRANCH-ID      TO WA-ACCT-BRANCH-ID(W-A-DX)
037600     MOVE ACCT-IS-SAR         TO WA-ACCT-IS-SAR(W-A-DX)
037700     MOVE ACCT-MODEL-ID       TO WA-ACCT-MODEL-ID(W-A-DX)
037800     .
037900 SUB-1210-EXIT.
038000     EXIT.
038100/
038200 SUB-1300-LOAD-ALERTS.
038300*---------------------
038350*    Same READ-until-EOF shape again -- the alert table is the
038360*    last one loaded and the only one SUB-1400 below walks, once,
038370*    to plan every case before the step loop ever starts.
038400
038500     MOVE 0                  TO W-ALRT-CNT
038600     SET  W-ALRT-EOF-OFF     TO TRUE
038700
038800     PERFORM SUB-1310-READ-ALRT THRU SUB-1310-EXIT
038900         UNTIL W-ALRT-EOF-ON
039000     .
039100 SUB-1300-EXIT.
039200     EXIT.
039300/
039400 SUB-1310-READ-ALRT.
039500*-------------------
039550*    Straight copy from the file record into the table row --
039560*    ALERT-TYPE's 'D'/'W' split is tested later, in SUB-1410.
039600
039700     READ ALRT-FILE
039800         AT END
039900             SET  W-ALRT-EOF-ON  TO TRUE
040000             GO TO SUB-1310-EXIT
040100     END-READ
040200
040300     ADD  1                  TO W-ALRT-CNT
040400     SET  W-L-DX             TO W-ALRT-CNT
040500     MOVE ALERT-ID            TO WL-ALERT-ID(W-L-DX)
040600     MOVE ALERT-TYPE          TO WL-ALERT-TYPE(W-L-DX)
040700     MOVE ALERT-ACCT-ID       TO WL-ALERT-ACCT-ID(W-L-DX)
040800     MOVE ALERT-START-STEP    TO WL-ALERT-START-STEP(W-L-DX)
040900     MOVE ALERT-END-STEP      TO WL-ALERT-END-STEP(W-L-DX)
041000     .
041100 SUB-1310-EXIT.
041200     EXIT.
041300/
041400 SUB-1400-PLAN-ALERTS.
041500*---------------------
041550*    One PLAN-function CALL per alert row -- this is where the
041560*    whole fragment schedule for every case gets built, before a
041570*    single step of the actual simulation runs.
041600
041700     PERFORM SUB-1410-PLAN-ONE-ALERT THRU SUB-1410-EXIT
041800         VARYING W-L-DX FROM 1 BY 1
041900           UNTIL W-L-DX > W-ALRT-CNT
042000     .
042100 SUB-1400-EXIT.
042200     EXIT.
042300/
042400 SUB-1410-PLAN-ONE-ALERT.
042500*------------------------
042550*    Deposit alerts route to CSHFDEP, withdrawal alerts to
042560*    CSHFWD -- same PLAN function on both, just a different
042570*    program and parameter area depending on ALERT-TYPE.
042600
042700     IF      WL-ALERT-TYPE-DEPOSIT(W-L-DX)
042800         SET  WF-CP-FUNCTION-PLAN
042900                             TO TRUE
043000         MOVE WL-ALERT-ID(W-L-DX)
043100                             TO WF-CP-ALERT-ID
043200         MOVE WL-ALERT-ACCT-ID(W-L-DX)
043300                             TO WF-CP-ALERT-ACCT-ID
043400         MOVE WL-ALERT-START-STEP(W-L-DX)
043500                             TO WF-CP-ALERT-START-STEP
043600         MOVE WL-ALERT-END-STEP(W-L-DX)
043700                             TO WF-CP-ALERT-END-STEP
043800
043900         CALL W-CSHFDEP-PROG  USING W-CSHFDEP-PARAMETER
044000     ELSE
044100         SET  WW-CP-FUNCTION-PLAN
044200                             TO TRUE
044300         MOVE WL-ALERT-ID(W-L-DX)
044400                             TO WW-CP-ALERT-ID
044500         MOVE WL-ALERT-ACCT-ID(W-L-DX)
044600                             TO WW-CP-ALERT-ACCT-ID
044700         MOVE WL-ALERT-START-STEP(W-L-DX)
044800                             TO WW-CP-ALERT-START-STEP
044900         MOVE WL-ALERT-END-STEP(W-L-DX)
045000                             TO WW-CP-ALERT-END-STEP
045100
045200         CALL W-CSHFWD-PROG   USING W-CSHFWD-PARAMETER
045300     END-IF
045400
045430*    2003-07-09 RHV AMLENG-201 -- widen the overall step range
045440*    as each alert is planned, so SUB-2000 below loops exactly
045450*    as far as the highest case needs.
045500     IF      WL-ALERT-END-STEP(W-L-DX) > W-MAX-STEP               AMLNG201
045600         MOVE WL-ALERT-END-STEP(W-L-DX)
045700                             TO W-MAX-STEP
045800     END-IF
045900     .
046000 SUB-1410-EXIT.
046100     EXIT.
046200/
046300 SUB-2000-PROCESS.
046400*-----------------
046450*    The outer step loop -- every step from 1 through W-MAX-STEP
046460*    runs every account against every model, in the fixed order
046470*    SUB-2200 below lays out.
046500
046600     PERFORM SUB-2100-ONE-STEP THRU SUB-2100-EXIT
046700         VARYING W-STEP FROM 1 BY 1
046800           UNTIL W-STEP > W-MAX-STEP                              AMLNG201
046900     .
047000 SUB-2000-EXIT.
047100     EXIT.
047200/
047300 SUB-2100-ONE-STEP.
047400*------------------
047450*    Inner loop over the account table -- every account is
047460*    tested against every model on every step, whether or not
047470*    that model is even active on the account (see SUB-2200).
047500
047600     PERFORM SUB-2200-ONE-ACCOUNT THRU SUB-2200-EXIT
047700         VARYING W-A-DX FROM 1 BY 1
047800           UNTIL W-A-DX > W-ACCT-CNT
047900     .
048000 SUB-2100-EXIT.
048100     EXIT.
048200/
048300 SUB-2200-ONE-ACCOUNT.
048400*---------------------
048450*    Every model is CALLed for every account on every step --
048460*    ACCT-MODEL-ID is NOT tested here; CSHDEP/CSHCHK/CSHOUT test
048470*    their own normal-vs-case range internally, and CSHFDEP/
048480*    CSHFWD's PLAY function tests the bit pattern themselves
048490*    (SUB-9700 in each) before emitting anything.
048500
048600     PERFORM SUB-2210-RUN-CSHDEP      THRU SUB-2210-EXIT
048700     PERFORM SUB-2215-RUN-CSHCHK-AUTO THRU SUB-2215-EXIT
048800     PERFORM SUB-2220-RUN-CSHOUT-AUTO THRU SUB-2220-EXIT
048900     PERFORM SUB-2230-RUN-CSHFDEP-PLAY THRU SUB-2230-EXIT
049000     PERFORM SUB-2240-RUN-CSHFWD-PLAY  THRU SUB-2240-EXIT
049100     .
049200 SUB-2200-EXIT.
049300     EXIT.
049400/
049500 SUB-2210-RUN-CSHDEP.
049600*--------------------
049650*    Builds the CSHDEP parameter area from this account's row,
049660*    CALLs it, then drains whatever it emitted onto TXN-FILE via
049670*    SUB-9800 below -- the same build/CALL/drain pattern repeats
049680*    for all five models in the SUB-22xx/SUB-98xx pairs that
049690*    follow, so only the model-specific field MOVEs differ.
049700
049800     MOVE W-STEP              TO WD-CP-STEP
049900     MOVE WA-ACCT-ID(W-A-DX)  TO WD-CP-ACCT-ID
050000     MOVE WA-ACCT-BRANCH-ID(W-A-DX)
050100                             TO WD-CP-BRANCH-ID
050200     MOVE WA-ACCT-IS-SAR(W-A-DX)
050300                             TO WD-CP-ACCT-IS-SAR
050400     MOVE WA-ACCT-MODEL-ID(W-A-DX)
050500                             TO WD-CP-ACCT-MODEL-ID
050600     MOVE WM-NORM-MIN(W-CASH-DEP-MDX)
050700                             TO WD-CP-NORM-MIN
050800     MOVE WM-NORM-MAX(W-CASH-DEP-MDX)
050900                             TO WD-CP-NORM-MAX
051000     MOVE WM-CASE-MIN(W-CASH-DEP-MDX)
051100                             TO WD-CP-CASE-MIN
051200     MOVE WM-CASE-MAX(W-CASH-DEP-MDX)
051300                             TO WD-CP-CASE-MAX
051350*    CSHDEP decides for itself, from WD-CP-ACCT-IS-SAR and its
051360*    own internal case-day logic, whether to draw from the
051370*    normal or the case range above -- nothing here picks it.
051400
051500     CALL W-CSHDEP-PROG   USING W-CSHDEP-PARAMETER
051600
051700     PERFORM SUB-9800-DRAIN-CSHDEP THRU SUB-9800-EXIT
051800         VARYING WD-CT-DX FROM 1 BY 1
051900           UNTIL WD-CT-DX > WD-CP-TXN-CNT
052000     .
052100 SUB-2210-EXIT.
052200     EXIT.
052300/
052400 SUB-9800-DRAIN-CSHDEP.
052500*----------------------
052550*    One TXN-FILE-REC WRITE per row CSHDEP emitted -- the drain
052560*    paragraphs for every model below (SUB-9810/9820/9830/9840)
052570*    copy the same seven fields out of that model's own CT- view
052580*    of CSHTXNL, unchanged field for field across all five.
052600
052700     MOVE WD-CT-STEP(WD-CT-DX)
052800                             TO TX-STEP
052900     MOVE WD-CT-DESC(WD-CT-DX)
053000                             TO TX-DESC
053100     MOVE WD-CT-AMOUNT(WD-CT-DX)
053200                             TO TX-AMOUNT
053300     MOVE WD-CT-ORIG-ACCT-ID(WD-CT-DX)
053400                             TO TX-ORIG-ACCT-ID
053500     MOVE WD-CT-BENE-ACCT-ID(WD-CT-DX)
053600                             TO TX-BENE-ACCT-ID
053700     MOVE WD-CT-IS-SAR(WD-CT-DX)
053800                             TO TX-IS-SAR
053900     MOVE WD-CT-ALERT-ID(WD-CT-DX)
054000                             TO TX-ALERT-ID
054100
054200     WRITE TXN-FILE-REC
054300     .
054400 SUB-9800-EXIT.
054500     EXIT.
054600/
054700 SUB-2215-RUN-CSHCHK-AUTO.
054800*-------------------------
054900
055000*    Always emits zero transactions -- see CSHCHK SUB-9010-AUTO.
055100*    Called anyway, same as every other model, so a future change
055200*    that does turn the schedule on needs nothing added here.
055300
055400     SET  WK-CP-FUNCTION-AUTO
055500                             TO TRUE
055600     MOVE W-STEP              TO WK-CP-STEP
055700     MOVE WA-ACCT-ID(W-A-DX)  TO WK-CP-ACCT-ID
055800     MOVE WA-ACCT-BRANCH-ID(W-A-DX)
055900                             TO WK-CP-BRANCH-ID
055930*    Every field here is still built and passed on a normal
055960*    schedule, same as a live model, against the day CSHCHK
055970*    turns its own AUTO function on (see CSHCHK SUB-9010).
056000     MOVE WA-ACCT-IS-SAR(W-A-DX)
056100                             TO WK-CP-ACCT-IS-SAR
056200     MOVE WM-NORM-MIN(W-CHECK-DEP-MDX)
056300                             TO WK-CP-NORM-MIN
056400     MOVE WM-NORM-MAX(W-CHECK-DEP-MDX)
056500                             TO WK-CP-NORM-MAX
056600     MOVE WM-CASE-MIN(W-CHECK-DEP-MDX)
056700                             TO WK-CP-CASE-MIN
056800     MOVE WM-CASE-MAX(W-CHECK-DEP-MDX)
056900                             TO WK-CP-CASE-MAX
057000
057030*    Range fields travel every step regardless -- CSHCHK is CALLed
057060*    and its empty CT-OCCS table drained the same as any live model.
057100     CALL W-CSHCHK-PROG   USING W-CSHCHK-PARAMETER
057200
057300     PERFORM SUB-9810-DRAIN-CSHCHK THRU SUB-9810-EXIT
057400         VARYING WK-CT-DX FROM 1 BY 1
057500           UNTIL WK-CT-DX > WK-CP-TXN-CNT
057600     .
057700 SUB-2215-EXIT.
057800     EXIT.
057900/
058000 SUB-9810-DRAIN-CSHCHK.
058100*----------------------
058150*    Runs every step even though CSHCHK currently never emits a
058160*    row (see SUB-2215 above) -- the loop bound WK-CP-TXN-CNT
058170*    will just be zero, so this PERFORM is a no-op until someone
058180*    turns the check schedule on.
058200
058300     MOVE WK-CT-STEP(WK-CT-DX)
058400                             TO TX-STEP
058500     MOVE WK-CT-DESC(WK-CT-DX)
058600                             TO TX-DESC
058700     MOVE WK-CT-AMOUNT(WK-CT-DX)
058800                             TO TX-AMOUNT
058900     MOVE WK-CT-ORIG-ACCT-ID(WK-CT-DX)
059000                             TO TX-ORIG-ACCT-ID
059100     MOVE WK-CT-BENE-ACCT-ID(WK-CT-DX)
059200                             TO TX-BENE-ACCT-ID
059300     MOVE WK-CT-IS-SAR(WK-CT-DX)
059400                             TO TX-IS-SAR
059500     MOVE WK-CT-ALERT-ID(WK-CT-DX)
059600                             TO TX-ALERT-ID
059700
059800     WRITE TXN-FILE-REC
059900     .
060000 SUB-9810-EXIT.
060100     EXIT.
060200/
060300 SUB-2220-RUN-CSHOUT-AUTO.
060400*-------------------------
060450*    CASH-OUT uses a NORM-INT/CASE-INT interval pair alongside
060460*    the min/max amount range, same four fields CSHDEP's own
060470*    model row would carry if it needed an interval test too.
060500
060600     SET  WO-CP-FUNCTION-AUTO
060700                             TO TRUE
060800     MOVE W-STEP              TO WO-CP-STEP
060900     MOVE WA-ACCT-ID(W-A-DX)  TO WO-CP-ACCT-ID
061000     MOVE WA-ACCT-BRANCH-ID(W-A-DX)
061100                             TO WO-CP-BRANCH-ID
061200     MOVE WA-ACCT-IS-SAR(W-A-DX)
061300                             TO WO-CP-ACCT-IS-SAR
061400     MOVE WM-NORM-INT(W-CASH-OUT-MDX)
061500                             TO WO-CP-NORM-INT
061600     MOVE WM-CASE-INT(W-CASH-OUT-MDX)
061700                             TO WO-CP-CASE-INT
061800     MOVE WM-NORM-MIN(W-CASH-OUT-MDX)
061900                             TO WO-CP-NORM-MIN
062000     MOVE WM-NORM-MAX(W-CASH-OUT-MDX)
062100                             TO WO-CP-NORM-MAX
062200     MOVE WM-CASE-MIN(W-CASH-OUT-MDX)
062300                             TO WO-CP-CASE-MIN
062400     MOVE WM-CASE-MAX(W-CASH-OUT-MDX)
062500                             TO WO-CP-CASE-MAX
062600
062630*    CSHOUT tests WO-CP-ACCT-IS-SAR and the interval fields
062660*    itself to pick which pair of MIN/MAX amounts governs today.
062700     CALL W-CSHOUT-PROG   USING W-CSHOUT-PARAMETER
062800
062900     PERFORM SUB-9820-DRAIN-CSHOUT THRU SUB-9820-EXIT
063000         VARYING WO-CT-DX FROM 1 BY 1
063100           UNTIL WO-CT-DX > WO-CP-TXN-CNT
063200     .
063300 SUB-2220-EXIT.
063400     EXIT.
063500/
063600 SUB-9820-DRAIN-CSHOUT.
063700*----------------------
063750*    A cash withdrawal has no separate counterparty, so CSHOUT's
063760*    CT-BENE-ACCT-ID carries the branch/teller ID in place of a
063770*    second account -- same seven-field layout as every other
063780*    model's drain, just with that one field meaning something
063790*    different here.
063800
063900     MOVE WO-CT-STEP(WO-CT-DX)
064000                             TO TX-STEP
064100     MOVE WO-CT-DESC(WO-CT-DX)
064200                             TO TX-DESC
064300     MOVE WO-CT-AMOUNT(WO-CT-DX)
064400                             TO TX-AMOUNT
064500     MOVE WO-CT-ORIG-ACCT-ID(WO-CT-DX)
064600                             TO TX-ORIG-ACCT-ID
064700     MOVE WO-CT-BENE-ACCT-ID(WO-CT-DX)
064800                             TO TX-BENE-ACCT-ID
064900     MOVE WO-CT-IS-SAR(WO-CT-DX)
065000                             TO TX-IS-SAR
065100     MOVE WO-CT-ALERT-ID(WO-CT-DX)
065200                             TO TX-ALERT-ID
065300
065400     WRITE TXN-FILE-REC
065500     .
065600 SUB-9820-EXIT.
065700     EXIT.
065800/
065900 SUB-2230-RUN-CSHFDEP-PLAY.
066000*--------------------------
066050*    PLAY, not PLAN -- the fragment schedule already exists from
066060*    SUB-1410's earlier PLAN CALL; this just asks CSHFDEP whether
066070*    today's step has a fragment due for this account and, if
066080*    so, emits it.  Only WF-CP-ACCT-MODEL-ID travels on a PLAY
066090*    CALL -- no amount-range fields, those only matter at PLAN
066095*    time.
066100
066200     SET  WF-CP-FUNCTION-PLAY
066300                             TO TRUE
066400     MOVE W-STEP              TO WF-CP-STEP
066500     MOVE WA-ACCT-ID(W-A-DX)  TO WF-CP-ACCT-ID
066600     MOVE WA-ACCT-BRANCH-ID(W-A-DX)
066700                             TO WF-CP-BRANCH-ID
066800     MOVE WA-ACCT-IS-SAR(W-A-DX)
066900                             TO WF-CP-ACCT-IS-SAR
067000     MOVE WA-ACCT-MODEL-ID(W-A-DX)
067100                             TO WF-CP-ACCT-MODEL-ID
067200
067230*    WF-CP-ACCT-MODEL-ID is the only amount-shaping field on a
067260*    PLAY CALL -- CSHFDEP's own SUB-9700 tests its bits to
067280*    decide whether a fragment routes through CSHCHK, emits a
067290*    cash-deposit row directly, or falls back to a generic one.
067300     CALL W-CSHFDEP-PROG  USING W-CSHFDEP-PARAMETER
067400
067500     PERFORM SUB-9830-DRAIN-CSHFDEP THRU SUB-9830-EXIT
067600         VARYING WF-CT-DX FROM 1 BY 1
067700           UNTIL WF-CT-DX > WF-CP-TXN-CNT
067800     .
067900 SUB-2230-EXIT.
068000     EXIT.
068100/
068200 SUB-9830-DRAIN-CSHFDEP.
068300*-----------------------
068350*    A PLAY CALL scans every open plan row for this account, so
068360*    this drain loop usually runs zero or one time -- it only
068370*    goes above 1 on a step where more than one of the
068380*    account's own plan rows has a fragment due the same day.
068400
068500     MOVE WF-CT-STEP(WF-CT-DX)
068600                             TO TX-STEP
068700     MOVE WF-CT-DESC(WF-CT-DX)
068800                             TO TX-DESC
068900     MOVE WF-CT-AMOUNT(WF-CT-DX)
069000                             TO TX-AMOUNT
069100     MOVE WF-CT-ORIG-ACCT-ID(WF-CT-DX)
069200                             TO TX-ORIG-ACCT-ID
069300     MOVE WF-CT-BENE-ACCT-ID(WF-CT-DX)
069400                             TO TX-BENE-ACCT-ID
069500     MOVE WF-CT-IS-SAR(WF-CT-DX)
069600                             TO TX-IS-SAR
069700     MOVE WF-CT-ALERT-ID(WF-CT-DX)
069800                             TO TX-ALERT-ID
069900
070000     WRITE TXN-FILE-REC
070100     .
070200 SUB-9830-EXIT.
070300     EXIT.
070400/
070500 SUB-2240-RUN-CSHFWD-PLAY.
070600*-------------------------
070650*    Mirrors SUB-2230 exactly, just against the withdrawal side
070660*    model -- CSHFWD plays its own already-built schedule the
070670*    same way CSHFDEP plays its deposit schedule.
070700
070800     SET  WW-CP-FUNCTION-PLAY
070900                             TO TRUE
071000     MOVE W-STEP              TO WW-CP-STEP
071100     MOVE WA-ACCT-ID(W-A-DX)  TO WW-CP-ACCT-ID
071200     MOVE WA-ACCT-BRANCH-ID(W-A-DX)
071300                             TO WW-CP-BRANCH-ID
071400     MOVE WA-ACCT-IS-SAR(W-A-DX)
071500                             TO WW-CP-ACCT-IS-SAR
071600     MOVE WA-ACCT-MODEL-ID(W-A-DX)
071700                             TO WW-CP-ACCT-MODEL-ID
071800
071830*    Mirrors SUB-2230's CSHFDEP PLAY CALL exactly -- same one
071860*    field, same meaning, just against the withdrawal schedule.
071900     CALL W-CSHFWD-PROG   USING W-CSHFWD-PARAMETER
072000
072100     PERFORM SUB-9840-DRAIN-CSHFWD THRU SUB-9840-EXIT
072200         VARYING WW-CT-DX FROM 1 BY 1
072300           UNTIL WW-CT-DX > WW-CP-TXN-CNT
072400     .
072500 SUB-2240-EXIT.
072600     EXIT.
072700/
072800 SUB-9840-DRAIN-CSHFWD.
072900*----------------------
072950*    Last of the five drain paragraphs -- mirrors SUB-9830
072960*    against the withdrawal side's own CT- view, same field
072970*    list, same WRITE.
073000
073100     MOVE WW-CT-STEP(WW-CT-DX)
073200                             TO TX-STEP
073300     MOVE WW-CT-DESC(WW-CT-DX)
073400                             TO TX-DESC
073500     MOVE WW-CT-AMOUNT(WW-CT-DX)
073600                             TO TX-AMOUNT
073700     MOVE WW-CT-ORIG-ACCT-ID(WW-CT-DX)
073800                             TO TX-ORIG-ACCT-ID
073900     MOVE WW-CT-BENE-ACCT-ID(WW-CT-DX)
074000                             TO TX-BENE-ACCT-ID
074100     MOVE WW-CT-IS-SAR(WW-CT-DX)
074200                             TO TX-IS-SAR
074300     MOVE WW-CT-ALERT-ID(WW-CT-DX)
074400                             TO TX-ALERT-ID
074500
074600     WRITE TXN-FILE-REC
074700     .
074800 SUB-9840-EXIT.
074900     EXIT.
075000/
075100 SUB-3000-SHUT-DOWN.
075200*-------------------
075250*    Close in the same order the files were opened; no record
075260*    counts are logged here, the operator reads TXN-FILE's line
075270*    count off the JCL step's own SYSOUT.
075300
075400     CLOSE ACCT-FILE
075500     CLOSE MODL-FILE
075600     CLOSE ALRT-FILE
075700     CLOSE TXN-FILE
075800
075900     DISPLAY 'CSHBATCH completed successfully'
076000     .
076100 SUB-3000-EXIT.
076200     EXIT.
