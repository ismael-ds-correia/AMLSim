000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHOUT  -- CashOutModel.  Fires on a per-account, per-SAR-      *
000300*            status step interval (SAR accounts use the          *
000400*            suspicious interval, normal accounts the normal     *
000500*            interval, both from MODELPARM.DAT row CASH-OUT);    *
000600*            on a firing step, emits a power-law-sampled burst   *
000700*            of withdrawal transactions.  Also exposes a         *
000800*            direct-register entry point for the fragmented-     *
000900*            withdrawal typology.                                *
001000*                                                                *
001100* This is the withdrawal-side twin of CSHDEP -- same shape, same *
001200* two entry points (step-driven AUTO burst, caller-driven        *
001300* REGISTER single row), opposite direction of money movement.    *
001400* Where CSHDEP always sources a deposit from outside the bank,   *
001500* CSHOUT always sinks a withdrawal to outside the bank; the      *
001600* ORIG/BENE swap in SUB-9031 below is deliberate, not a typo.    *
001700*                                                                *
001800* CHANGE LOG                                                     *
001900* ----------------------------------------------------------     *
002000* 1988-05-19  RHV  AMLENG-005  First release.                    *
002100* 1993-11-02  DOP  AMLENG-112  Interval of zero now defaults to   *
002200*             1 (fire every step) instead of an abend on the      *
002300*             MOD-by-zero.                                       *
002400* 1998-12-03  TLM  Y2K-0007  Year-2000 review -- no date math in  *
002500*             this program, reviewed and passed as-is.           *
002600* 2001-06-05  RHV  AMLENG-190  Added CP-REG-ALERT-ID pass-through AMLNG190
002700*             on the register path so CSHFWD's fragments carry   *
002800*             their originating alert onto TRANSACTIONS.DAT.      *
002900*================================================================*
003000
003100 IDENTIFICATION DIVISION.
003200*========================
003300
003400 PROGRAM-ID.             CSHOUT.
003500 AUTHOR.                 R J HALVORSEN.
003600 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
003700 DATE-WRITTEN.           05/19/88.
003800 DATE-COMPILED.
003900 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
004000
004100 ENVIRONMENT DIVISION.
004200*=====================
004300
004400 CONFIGURATION SECTION.
004500*----------------------
004600
004700*    Both divisions below are boilerplate -- the same SOURCE-
004800*    COMPUTER / OBJECT-COMPUTER pair every AMLENG program compiles
004900*    against, never changed since the house moved this suite onto
005000*    the 3090.
005100 SOURCE-COMPUTER.
005200    IBM-3090.
005300 OBJECT-COMPUTER.
005400    IBM-3090.
005500 SPECIAL-NAMES.
005600*    AMLENG-RERUN-SW is not tested in this program; carried for
005700*    the house's own CALL-parity convention only -- every program
005800*    in the AMLENG suite declares the same UPSI-0 pair whether or
005900*    not its own logic happens to look at a re-run flag.
006000    C01                  IS TOP-OF-FORM
006100    CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
006200    UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
006300           OFF STATUS    IS AMLENG-NORMAL-SW.
006400
006500 INPUT-OUTPUT SECTION.
006600*---------------------
006700
006800 FILE-CONTROL.
006900*    No SELECTs -- CSHOUT never reads or writes TRANSACTIONS.DAT
007000*    itself; it hands finished rows back to its caller (CSHBATCH
007100*    or CSHFWD) on the CP-TXN-OCCS table and lets the caller's
007200*    own batch write the file.  Keeping the file I/O out of every
007300*    model subroutine and centered in CSHBATCH is the house's own
007400*    convention for this whole suite -- see CSHBATCH's SUB-4000.
007500/
007600 DATA DIVISION.
007700*==============
007800
007900 FILE SECTION.
008000*-------------
008100
008200 WORKING-STORAGE SECTION.
008300*------------------------
008400
008500*    First-call switch, response mirrors and the two scratch
008600*    subscripts shared by the whole cash-model family -- see
008700*    CSHCMNW for the layout; nothing here is private to CSHOUT.
008800 COPY CSHCMNW.
008900
009000*    Direct CALL of the uniform generator -- used on the per-
009100*    withdrawal amount draw in SUB-9031, not on the burst count.
009200*    W-CSHRAND-PROG is fixed VALUE so every CALL resolves to the
009300*    same compiled subroutine; no dynamic program-name lookup.
009400 01  W-CSHRAND-PROG          PIC X(8)   VALUE 'CSHRAND'.
009500 01  W-CSHRAND-PARAMETER.    COPY CSHRANDL.
009600
009700*    Power-law generator -- used for the eachCount burst size
009800*    in SUB-9030, min 1 / max 500 / alpha 2.5 each time.  Same
009900*    subroutine CSHDEP, CSHCHK, CSHFDEP and CSHFWD all share for
010000*    their own burst/fragment-count draws.
010100 01  W-CSHPOWL-PROG          PIC X(8)   VALUE 'CSHPOWL'.
010200 01  W-CSHPOWL-PARAMETER.    COPY CSHPOWLL.
010300
010400*    Program-specific work area -- the interval/step-mod fields
010500*    for the AUTO path and the amount-range pair for each burst
010600*    withdrawal's uniform draw.  See CSHOUTW for field widths;
010700*    W-INTERVAL, W-STEP-MOD-RESULT and W-EACH-COUNT are all
010800*    COMP/COMP-3 counters, never zoned DISPLAY.
010900 COPY CSHOUTW.
011000
011100*    Alternate character view of W-AMOUNT-RANGE -- kept only so a
011200*    DISPLAY of the raw bytes is possible while chasing a bad
011300*    CP-CASE-MIN/MAX or CP-NORM-MIN/MAX value from MODELPARM.DAT;
011400*    the procedure division never moves anything through it.
011500 01  FILLER REDEFINES W-AMOUNT-RANGE.
011600    05  W-AMOUNT-RANGE-X         PIC X(10).
011700
011800*    Carried from the house start-up template -- this program
011900*    does no calendar math of its own, so neither field is ever
012000*    MOVEd into.  Every program in the family declares the same
012100*    pair whether or not its own logic happens to use it.
012200 01  W-CURRENT-DATE.
012300    05  W-CURRENT-YYYY-MM-DD
012400                            PIC 9(08).
012500    05  W-CURRENT-HH-MM-SS-HS
012600                            PIC 9(08).
012700    05  FILLER              PIC X(05).
012800
012900 01  FILLER REDEFINES W-CURRENT-DATE.
013000    05  W-CURRENT-DATE-DIGITS
013100                            PIC 9 OCCURS 16.
013200    05  FILLER              PIC X(05).
013300
013400*    Numeric view of the compiled-on stamp -- also unused here,
013500*    kept for parity with the rest of the family; a program that
013600*    ever needed to compare two compile dates numerically would
013700*    use this redefinition instead of the character one above.
013800 01  FILLER REDEFINES W-COMPILED-DATE.
013900    05  W-COMPILED-DATE-NUM PIC 9(08).
014000    05  W-COMPILED-TIME-NUM PIC 9(06).
014100    05  FILLER              PIC X(07).
014200/
014300 LINKAGE SECTION.
014400*----------------
014500*    CP-FUNCTION picks AUTO (step-interval burst, driven by
014600*    CSHBATCH) or REGISTER (one caller-supplied withdrawal row,
014700*    driven by CSHFWD); CP-TXN-OCCS carries the finished rows
014800*    back and CP-TXN-CNT/CT-DX how many of them are filled in.
014900*    Full field-by-field layout and history live in CSHTXNL --
015000*    this is the one parameter block every model program shares,
015100*    so its comments are kept there rather than duplicated here.
015200
015300 01  L-PARAMETER.            COPY CSHTXNL.
015400/
015500 PROCEDURE DIVISION USING L-PARAMETER.
015600*==================
015700
015800 MAIN.
015900*-----
016000*    Three steps, every CALL: the once-only start-up banner,
016100*    the actual withdrawal work (AUTO or REGISTER, decided inside
016200*    SUB-2000), then the debug-only shutdown trace.  No logic of
016300*    its own -- MAIN never touches CP-xxx fields directly.
016400*
016500*    Same three-paragraph shape CSHDEP, CSHCHK, CSHFDEP and
016600*    CSHFWD all use on their own MAIN -- SUB-1000 / SUB-2000 /
016700*    SUB-3000 is the house's standard numbering for start-up,
016800*    work, shut-down in every subroutine of this suite.
016900
017000    PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
017100
017200    PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
017300
017400    PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
017500    .
017600 MAIN-EXIT.
017700    GOBACK.
017800/
017900 SUB-1000-START-UP.
018000*------------------
018100*    Once-per-run compiled-date DISPLAY, same guard as every
018200*    other program in the family.  W-NOT-FIRST-CALL latches true
018300*    the first time through and every later CALL in the run
018400*    short-circuits straight to SUB-1000-EXIT.
018500
018600    IF      W-NOT-FIRST-CALL
018700        GO TO SUB-1000-EXIT
018800    END-IF
018900
019000    SET  W-NOT-FIRST-CALL   TO TRUE
019100    MOVE FUNCTION WHEN-COMPILED
019200                            TO W-COMPILED-DATE
019300
019400    DISPLAY 'CSHOUT   compiled on '
019500        W-COMPILED-DATE-YYYY '/'
019600        W-COMPILED-DATE-MM   '/'
019700        W-COMPILED-DATE-DD   ' at '
019800        W-COMPILED-TIME-HH   ':'
019900        W-COMPILED-TIME-MM   ':'
020000        W-COMPILED-TIME-SS
020100    .
020200 SUB-1000-EXIT.
020300    EXIT.
020400/
020500 SUB-2000-PROCESS.
020600*-----------------
020700*    CT-DX tracks how many CP-TXN-OCCS rows this call has filled
020800*    in; it starts at the caller's incoming count (normally 0)
020900*    so a caller that somehow pre-loads rows is not clobbered.
021000
021100    MOVE 0                  TO CP-TXN-CNT
021200    SET CT-DX               TO CP-TXN-CNT
021300    MOVE 0                  TO CP-RESPONSE-CODE
021400    MOVE SPACES             TO CP-RESPONSE-MSG
021500
021600*    CP-FUNCTION was set by the caller before the CALL -- CSHBATCH
021700*    always sends AUTO on its per-step pass, CSHFWD always sends
021800*    REGISTER with one fragment's worth of detail already filled
021900*    in on L-PARAMETER.
022000    EVALUATE TRUE
022100      WHEN CP-FUNCTION-AUTO
022200        PERFORM SUB-9010-AUTO THRU SUB-9010-EXIT
022300
022400      WHEN CP-FUNCTION-REGISTER
022500        PERFORM SUB-9020-REGISTER THRU SUB-9020-EXIT
022600
022700*        Should never fire in production -- would mean CSHBATCH
022800*        or CSHFWD passed a CP-FUNCTION value this program does
022900*        not recognize; treated as a caller bug, not our own.
023000      WHEN OTHER
023100        MOVE 99              TO CP-RESPONSE-CODE
023200        STRING 'Unknown CSHOUT function "'
023300                CP-FUNCTION
023400                '"'  DELIMITED SIZE
023500                          INTO CP-RESPONSE-MSG
023600    END-EVALUATE
023700
023800*    CT-DX was an index the whole way through; CP-TXN-CNT is the
023900*    DISPLAY-usage count field the caller actually reads, so the
024000*    last thing this paragraph does is SET it back from CT-DX.
024100    SET  CP-TXN-CNT         TO CT-DX
024200    .
024300 SUB-2000-EXIT.
024400    EXIT.
024500/
024600 SUB-3000-SHUT-DOWN.
024700*-------------------
024800*    Debug-compiled trace only -- the D in column 7 drops these
024900*    lines from a production assemble; left in for whichever
025000*    shift is chasing a bad CP-RESPONSE-CODE.
025100*
025200*    Nothing runs here on a production assemble -- this paragraph
025300*    exists purely so a debug build can confirm CP-RESPONSE-CODE
025400*    came back good before CSHBATCH moves on to the next account.
025500
025600D    IF      CP-RESPONSE-GOOD
025700D        DISPLAY 'CSHOUT completed successfully'
025800D    ELSE
025900D        DISPLAY 'CSHOUT ended with error '
026000D                CP-RESPONSE-CODE
026100D                ': '
026200D                CP-RESPONSE-MSG
026300D    END-IF
026400    .
026500 SUB-3000-EXIT.
026600    EXIT.
026700/
026800 SUB-9010-AUTO.
026900*--------------
027000*    Step-interval firing check for the AUTO path.  SAR accounts
027100*    fire on CP-CASE-INT, everybody else on CP-NORM-INT -- both
027200*    are step counts read straight off MODELPARM.DAT row CASH-OUT
027300*    by the caller and passed through unchanged.
027400*
027500*    Only CP-NORM-INT/CP-CASE-INT (the firing-interval pair) are
027600*    used in this paragraph -- the MIN/MAX amount-range pair from
027700*    the same MODELPARM.DAT row is read later, down in SUB-9031,
027800*    once a burst has actually been decided.
027900
028000*    1993-11-02 DOP AMLENG-112 -- interval of zero defaults to 1.
028100
028200    IF      CP-ACCT-IS-SAR-YES
028300        MOVE CP-CASE-INT     TO W-INTERVAL
028400    ELSE
028500        MOVE CP-NORM-INT     TO W-INTERVAL
028600    END-IF
028700
028800*    A zero interval here would MOD-by-zero and abend; treating it
028900*    as "fire every step" instead is the safer failure mode for a
029000*    MODELPARM.DAT row nobody has populated yet.
029100    IF      W-INTERVAL NOT > 0
029200        MOVE 1               TO W-INTERVAL
029300    END-IF
029400
029500*    Remainder zero on this step means the account is due -- the
029600*    same step-mod test CSHCHK runs on its own interval pair.
029700    COMPUTE W-STEP-MOD-RESULT
029800                            =  FUNCTION MOD(CP-STEP, W-INTERVAL)
029900
030000    IF      W-STEP-MOD-RESULT = 0
030100        PERFORM SUB-9030-BURST THRU SUB-9030-EXIT
030200    END-IF
030300    .
030400 SUB-9010-EXIT.
030500    EXIT.
030600/
030700 SUB-9020-REGISTER.
030800*------------------
030900*    Direct-register entry point -- orig is the account, bene is
031000*    the branch, TX-IS-SAR from the account; alert ID (default 0)
031100*    and amount/description supplied by the caller.
031200
031300*    No random draw here at all -- unlike SUB-9030-BURST below,
031400*    the amount and description already came from the caller
031500*    (CSHFWD, one fragment at a time); this path only packs the
031600*    one row it was handed.  CP-ACCT-ID is ORIG here (money is
031700*    leaving the account) where SUB-9031 below packs it as BENE
031800*    (money is arriving from the account's point of view).
031900    SET  CT-DX           UP BY 1
032000    MOVE CP-STEP            TO CT-STEP(CT-DX)
032100    MOVE CP-REG-DESC        TO CT-DESC(CT-DX)
032200    MOVE CP-REG-AMOUNT      TO CT-AMOUNT(CT-DX)
032300    MOVE CP-ACCT-ID         TO CT-ORIG-ACCT-ID(CT-DX)
032400    MOVE CP-BRANCH-ID       TO CT-BENE-ACCT-ID(CT-DX)
032500    MOVE CP-ACCT-IS-SAR     TO CT-IS-SAR(CT-DX)
032600    MOVE CP-REG-ALERT-ID    TO CT-ALERT-ID(CT-DX)                AMLNG190
032700    .
032800 SUB-9020-EXIT.
032900    EXIT.
033000/
033100 SUB-9030-BURST.
033200*---------------
033300*    eachCount burst path -- min 1, max 500, alpha 2.5.
033400*    One power-law draw picks how many withdrawals fire this
033500*    step; SUB-9031 below then draws each withdrawal's own
033600*    amount separately.  Mode 'B' on CPL-MODE is the bounded
033700*    integer draw -- see CSHPOWLL for what the other mode does.
033800*
033900*    CPL-MIN/CPL-MAX/CPL-ALPHA here are hard-coded constants, not
034000*    MODELPARM.DAT fields -- the burst-count distribution is a
034100*    fixed house parameter, only the per-withdrawal amount range
034200*    below in SUB-9031 comes off the account's own model row.
034300
034400    MOVE 'B'                TO CPL-MODE
034500    MOVE 1                  TO CPL-MIN
034600    MOVE 500                TO CPL-MAX
034700    MOVE 2.5                TO CPL-ALPHA
034800    CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
034900    MOVE CPL-RESULT         TO W-EACH-COUNT
035000
035100    PERFORM SUB-9031-EACH-WITHDRAWAL THRU SUB-9031-EXIT
035200        VARYING W-OUT-IX FROM 1 BY 1
035300          UNTIL W-OUT-IX > W-EACH-COUNT
035400    .
035500 SUB-9030-EXIT.
035600    EXIT.
035700/
035800 SUB-9031-EACH-WITHDRAWAL.
035900*-------------------------
036000*    SAR accounts draw from the suspicious amount range, normal
036100*    accounts from the normal range -- same split CSHDEP and
036200*    CSHCHK use on their own per-transaction amount.
036300
036400    IF      CP-ACCT-IS-SAR-YES
036500        MOVE CP-CASE-MIN     TO W-RANGE-MIN
036600        MOVE CP-CASE-MAX     TO W-RANGE-MAX
036700    ELSE
036800        MOVE CP-NORM-MIN     TO W-RANGE-MIN
036900        MOVE CP-NORM-MAX     TO W-RANGE-MAX
037000    END-IF
037100
037200*    Unseeded draw -- every withdrawal in the burst gets its own
037300*    independent amount, not one amount repeated W-EACH-COUNT
037400*    times.
037500    MOVE 0                  TO CSHR-SEED-NO
037600    MOVE SPACES             TO CSHR-SEED-TEXT
037700    CALL W-CSHRAND-PROG  USING W-CSHRAND-PARAMETER
037800    MOVE CSHR-RANDOM-NO     TO W-UNIFORM-R
037900
038000*    Linear scale of the [0,1) uniform draw into the SAR or
038100*    normal amount range picked above; ROUNDED keeps the result
038200*    at two decimal places like every other dollar amount in the
038300*    suite.
038400    COMPUTE W-AMOUNT ROUNDED
038500                            =  W-RANGE-MIN
038600                               + W-UNIFORM-R
038700                                 * (W-RANGE-MAX - W-RANGE-MIN)
038800
038900*    CT-ORIG-ACCT-ID carries the branch here and CT-BENE-ACCT-ID
039000*    the account -- the opposite assignment from SUB-9020 above --
039100*    because a burst withdrawal is cash leaving the account to an
039200*    outside branch teller, the mirror image of a CSHDEP deposit.
039300    SET  CT-DX           UP BY 1
039400    MOVE CP-STEP            TO CT-STEP(CT-DX)
039500    SET  CT-DESC-CASH-OUT
039600                         IN CP-TXN-OCCS(CT-DX)
039700                            TO TRUE
039800    MOVE W-AMOUNT           TO CT-AMOUNT(CT-DX)
039900    MOVE CP-BRANCH-ID       TO CT-ORIG-ACCT-ID(CT-DX)
040000    MOVE CP-ACCT-ID         TO CT-BENE-ACCT-ID(CT-DX)
040100    MOVE CP-ACCT-IS-SAR     TO CT-IS-SAR(CT-DX)
040200    MOVE 0                  TO CT-ALERT-ID(CT-DX)
040300    .
040400 SUB-9031-EXIT.
040500    EXIT.
