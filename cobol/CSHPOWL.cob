000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHPOWL -- house bounded power-law / daily-total sampler.      *
000300*            CALLed by CSHDEP, CSHCHK, CSHOUT, CSHFDEP and       *
000400*            CSHFWD wherever it needs a power-law draw;          *
000500*            internally CALLs CSHRAND for its own uniform [0,1)  *
000600*            draw so no caller ever touches CSHRAND directly     *
000700*            except CSHRAND's other callers that need a raw      *
000800*            uniform draw (the SAR-conditional amount ranges).   *
000900*                                                                *
001000* CHANGE LOG                                                     *
001100* ----------------------------------------------------------     *
001200* 1988-04-18  RHV  AMLENG-002  First release -- bounded draw      *
001300*             only (eachCount / numCycles / windowSize /          *
001400*             fragment-size callers).                            *
001500* 1991-09-02  DOP  AMLENG-090  Added CPL-MODE 'D' daily-total     *
001600*             continuous draw for the structuring campaign        *
001700*             planner -- no rounding, no clamping, per the       *
001800*             typology's own daily-gross formula.                *
001900* 1996-02-27  TLM  AMLENG-155  Clamp now applied after rounding,  *
002000*             not before -- a value that rounded past MAX was     *
002100*             slipping through on the old order of operations.   *
002200* 1998-12-03  TLM  Y2K-0007    Year-2000 review -- no date math   *
002300*             in this program, reviewed and passed as-is.        *
002310* 2003-10-20  RHV  AMLENG-217  Reviewed alongside the CSHFWD/     *
002320*             CSHFDEP capacity-guard change (AMLENG-216/210) --   *
002330*             the caller already stops asking once its fragment  *
002340*             table is full, so CPL-BOUNDED-DRAW needs no guard   *
002350*             of its own; confirmed, no code change made here.   *
002400*================================================================*
002500
002600 IDENTIFICATION DIVISION.
002700*========================
002800
002900 PROGRAM-ID.             CSHPOWL.
003000 AUTHOR.                 R J HALVORSEN.
003100 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
003200 DATE-WRITTEN.           04/18/88.
003300 DATE-COMPILED.
003400 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
003500
003600 ENVIRONMENT DIVISION.
003700*=====================
003800
003900 CONFIGURATION SECTION.
004000*----------------------
004100
004200 SOURCE-COMPUTER.
004300     IBM-3090.
004400 OBJECT-COMPUTER.
004500     IBM-3090.
004600 SPECIAL-NAMES.
004650*    AMLENG-RERUN-SW is not read in this program -- carried only
004660*    because every CSHPOWL caller tests it before its own first
004670*    CALL of the night, and the house copybook sets it up here.
004700     C01                  IS TOP-OF-FORM
004800     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
004900     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
005000            OFF STATUS    IS AMLENG-NORMAL-SW.
005100
005200 INPUT-OUTPUT SECTION.
005300*---------------------
005400
005500 FILE-CONTROL.
005520*    No SELECTs -- CSHPOWL is a pure subroutine, no files of its
005530*    own; it only ever sees the caller's parameter area and one
005540*    uniform draw borrowed from CSHRAND.
005600/
005700 DATA DIVISION.
005800*==============
005900
006000 FILE SECTION.
006100*-------------
006200
006300 WORKING-STORAGE SECTION.
006400*------------------------
006500
006550*    First-call latch, same shape as every other program in the
006560*    family -- the compiled-on DISPLAY only fires once per run.
006600 01  FILLER                  PIC X(01)       VALUE 'Y'.
006700     88  W-FIRST-CALL                        VALUE 'Y'.
006800     88  W-NOT-FIRST-CALL                    VALUE 'N'.
006900
007000 01  W-COMPILED-DATE.
007100     05  W-COMPILED-DATE-YYYY
007200                             PIC X(04).
007300     05  W-COMPILED-DATE-MM  PIC X(02).
007400     05  W-COMPILED-DATE-DD  PIC X(02).
007500     05  W-COMPILED-TIME-HH  PIC X(02).
007600     05  W-COMPILED-TIME-MM  PIC X(02).
007700     05  W-COMPILED-TIME-SS  PIC X(02).
007800     05  FILLER              PIC X(07).
007900
008000 01  FILLER REDEFINES W-COMPILED-DATE.
008050*    Numeric view, unused in this program -- kept for parity
008060*    with the rest of the family's start-up block.
008100     05  W-COMPILED-DATE-NUM PIC 9(08).
008200     05  W-COMPILED-TIME-NUM PIC 9(06).
008300     05  FILLER              PIC X(07).
008400
008450*    One 77-level for the one error prefix this program ever
008460*    DISPLAYs -- the unrecognized-CPL-MODE case below.
008500 77  W-ERROR-MSG             PIC X(21)       VALUE
008600     '**** CSHPOWL error: '.
008700
008750*    The raw uniform [0,1) draw borrowed from CSHRAND -- every
008760*    bounded and daily-total result below is built from this one
008770*    number run through the inverse power-law transform.
008800 01  W-R                     PIC S9V9(9)  COMP.
008900
009000 01  FILLER REDEFINES W-R.
009100     05  W-R-X               PIC X(08).
009200
009250*    Scratch fields for the inverse-CDF sampling formula --
009260*    none of these carry meaning past the one EVALUATE branch
009270*    that fills them; COMP-3 throughout, same as the family's
009280*    other non-money decimal work.
009300 01  W-EXPONENT-WORK.
009400     05  W-ONE-MINUS-ALPHA   PIC S9V9(6)  COMP-3.
009500     05  W-INV-EXPONENT      PIC S9(3)V9(6)
009600                                          COMP-3.
009700     05  W-AMIN              PIC S9(9)V9(6)
009800                                          COMP-3.
009900     05  W-AMAX              PIC S9(9)V9(6)
010000                                          COMP-3.
010100     05  W-VAL               PIC S9(9)V9(6)
010200                                          COMP-3.
010300
010400 01  FILLER REDEFINES W-EXPONENT-WORK.
010500     05  W-EXPONENT-WORK-X   PIC X(09)   OCCURS 5.
010600
010700 01  W-CSHRAND-PARM.        COPY CSHRANDL.
010800/
010900 LINKAGE SECTION.
011000*----------------
011100
011150*    CPL-MODE selects which sampler runs; CPL-ALPHA/-MIN/-MAX
011160*    describe the curve; CPL-RESULT and CPL-RESPONSE-CODE carry
011170*    the answer back.  Every field meaning is in CSHPOWLL itself.
011200 01  L-PARAMETER.            COPY CSHPOWLL.
011300/
011400 PROCEDURE DIVISION USING L-PARAMETER.
011500*==================
011600
011700 MAIN.
011800*-----
011900
012000     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
012100
012200     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
012300     .
012400 MAIN-EXIT.
012500     GOBACK.
012600/
012700 SUB-1000-START-UP.
012800*------------------
012850*    Same first-call guard as the rest of the family -- this
012860*    fires once no matter how many thousand times a batch run
012870*    CALLs CSHPOWL over the course of a night.
012900
013000     IF      W-NOT-FIRST-CALL
013100         GO TO SUB-1000-EXIT
013200     END-IF
013300
013400     SET  W-NOT-FIRST-CALL   TO TRUE
013500     MOVE FUNCTION WHEN-COMPILED
013600                             TO W-COMPILED-DATE
013700
013800     DISPLAY 'CSHPOWL  compiled on '
013900         W-COMPILED-DATE-YYYY '/'
014000         W-COMPILED-DATE-MM   '/'
014100         W-COMPILED-DATE-DD   ' at '
014200         W-COMPILED-TIME-HH   ':'
014300         W-COMPILED-TIME-MM   ':'
014400         W-COMPILED-TIME-SS
014500     .
014600 SUB-1000-EXIT.
014700     EXIT.
014800/
014900 SUB-2000-PROCESS.
015000*-----------------
015050*    Two callable shapes live in this one program: a bounded
015060*    draw (used for eachCount / numCycles / windowSize / fragment
015070*    sizes, all integer or near-integer quantities clamped to a
015080*    caller-given range) and a daily-total draw (the structuring
015090*    planner's continuous, unclamped daily-gross amount).  The
015100*    caller's CPL-MODE value picks which one runs.
015200
015300     MOVE 0                  TO CPL-RESPONSE-CODE
015400
015500     EVALUATE TRUE
015600       WHEN CPL-BOUNDED-DRAW
015700         PERFORM SUB-9010-BOUNDED-DRAW THRU SUB-9010-EXIT
015800
015900       WHEN CPL-DAILY-TOTAL-DRAW
016000         PERFORM SUB-9020-DAILY-TOTAL-DRAW THRU SUB-9020-EXIT
016100
016150*        Should never fire in production -- would mean a
016160*        caller passed a CPL-MODE value this subroutine does
016170*        not recognize; treated as a caller bug, not our own.
016200       WHEN OTHER
016300         MOVE 99             TO CPL-RESPONSE-CODE
016400         DISPLAY W-ERROR-MSG
016500                 'unknown CPL-MODE "' CPL-MODE '"'
016600     END-EVALUATE
016700     .
016800 SUB-2000-EXIT.
016900     EXIT.
017000/
017100 SUB-9010-BOUNDED-DRAW.
017200*----------------------
017250*    Inverse-CDF sampling on the bounded Pareto curve: draw one
017260*    uniform number, run it through the power-law transform,
017270*    round, clamp to [CPL-MIN, CPL-MAX], then truncate to an
017280*    integer count for the caller.
017300
017400*    1996-02-27 TLM AMLENG-155 -- round first, clamp second.
017450
017500     PERFORM SUB-9901-CALL-CSHRAND THRU SUB-9901-EXIT
017600     MOVE CSHR-RANDOM-NO     TO W-R
017700
017800     COMPUTE W-ONE-MINUS-ALPHA
017900                             =  1 - CPL-ALPHA
018000     COMPUTE W-INV-EXPONENT  =  1 / W-ONE-MINUS-ALPHA
018100
018200     COMPUTE W-AMIN          =  CPL-MIN ** W-ONE-MINUS-ALPHA
018300     COMPUTE W-AMAX          =  CPL-MAX ** W-ONE-MINUS-ALPHA
018400
018500     COMPUTE W-VAL ROUNDED                                        AMLNG155
018600                             =  (W-AMIN
018700                                + (W-AMAX - W-AMIN) * W-R)
018800                                ** W-INV-EXPONENT
018900
019000     IF      W-VAL < CPL-MIN
019100         MOVE CPL-MIN         TO W-VAL
019200     END-IF
019300     IF      W-VAL > CPL-MAX
019400         MOVE CPL-MAX         TO W-VAL
019500     END-IF
019600
019700*    Truncate toward zero per the typology's own integer-count
019800*    convention for fragment counts -- no ROUNDED on this MOVE.
019900     COMPUTE CPL-RESULT      =  FUNCTION INTEGER-PART(W-VAL)
020000     .
020100 SUB-9010-EXIT.
020200     EXIT.
020300/
020400 SUB-9020-DAILY-TOTAL-DRAW.
020500*--------------------------
020600
020700*    Continuous draw for the structuring campaign's daily gross
020800*    amount -- no ROUNDED, no clamp to [CPL-MIN, CPL-MAX], by
020900*    design, trusting the power-law math to stay in range.
021000
021050*    Same inverse-CDF shape as SUB-9010 above, minus the clamp
021060*    and truncation -- the campaign planner wants the raw
021070*    continuous amount, not an integer count.
021100     PERFORM SUB-9901-CALL-CSHRAND THRU SUB-9901-EXIT
021200     MOVE CSHR-RANDOM-NO     TO W-R
021300
021400     COMPUTE W-ONE-MINUS-ALPHA
021500                             =  1 - CPL-ALPHA
021600     COMPUTE W-INV-EXPONENT  =  1 / W-ONE-MINUS-ALPHA
021700
021800     COMPUTE W-AMIN          =  CPL-MIN ** W-ONE-MINUS-ALPHA
021900     COMPUTE W-AMAX          =  CPL-MAX ** W-ONE-MINUS-ALPHA
022000
022100     COMPUTE CPL-RESULT      =  (W-AMIN
022200                                + W-R * (W-AMAX - W-AMIN))
022300                                ** W-INV-EXPONENT
022400     .
022500 SUB-9020-EXIT.
022600     EXIT.
022700/
022800 SUB-9901-CALL-CSHRAND.
022900*----------------------
022950*    Zero seed, blank seed-text -- tells CSHRAND this is an
022960*    ordinary running-sequence draw, not a reseed; the house
022970*    convention is the same one CSHDEP/CSHCHK/CSHOUT use.
023000
023100     MOVE 0                  TO CSHR-SEED-NO
023200     MOVE SPACES             TO CSHR-SEED-TEXT
023300     CALL 'CSHRAND'       USING W-CSHRAND-PARM
023400     .
023500 SUB-9901-EXIT.
023600     EXIT.
