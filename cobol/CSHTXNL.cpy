000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHTXNL  -- Universal CALL-linkage parameter block shared by   *
000300*             CSHDEP, CSHCHK, CSHOUT, CSHFDEP and CSHFWD.        *
000400*             Carries the calling context in (current step,     *
000500*             the account/alert/model-parameter fields the      *
000600*             driver already has in its tables) and carries a    *
000700*             batch of emitted TRANSACTION-RECORD entries back.  *
000800*             Originally the FAKTXID EIN/ITIN format copybook;   *
000900*             repurposed whole-cloth for AMLENG -- the table     *
001000*             shape (count + OCCURS + index) was worth keeping,  *
001100*             the tax-ID format strings were not.                *
001200*                                                                *
001300* Date        Pgmr   Description                                 *
001400* ----        ----   -----------                                 *
001500* 1991-09-02  DOP    First release                                *
001600* 1993-03-15  DOP    Added CP-REG-xxx fields for the typology     *
001700*                    direct-register entry points                *
001800* 1998-11-20  TLM    Y2K remediation -- all step/date fields      *
001900*                    already numeric COMP-3, no 2-digit years,    *
002000*                    reviewed and passed                         *
002100* 2003-07-09  RHV    Added CP-ALERT-TYPE/CP-ALERT-ACCT-ID so      *
002200*                    CSHBATCH need not re-read ALERTS.DAT inside  *
002300*                    the per-step PLAY call                      *
002400*================================================================*
002500
002600**** Input fields -- calling context (set by CSHBATCH before
002700**** every CALL):
002800****     CP-FUNCTION:
002900****         CSHCHK/CSHOUT:  'AUTO' (per-step automatic path) or
003000****                         'REGISTER' (direct entry point).
003100****         CSHFDEP/CSHFWD: 'PLAN' (run once) or 'PLAY' (run
003200****                         every step).
003300****         CSHDEP ignores CP-FUNCTION -- it has one behavior.
003400****     CP-STEP:            Current simulation step.
003500****     CP-ACCT-ID, CP-BRANCH-ID, CP-ACCT-IS-SAR,
003600****     CP-ACCT-MODEL-ID:   The ticked account's ACCOUNT-PARAM-
003700****                         RECORD fields.
003800****     CP-NORM-MIN/MAX, CP-CASE-MIN/MAX, CP-NORM-INT,
003900****     CP-CASE-INT:        The calling model's MODEL-PARAM-
004000****                         RECORD fields.
004100****     CP-ALERT-ID, CP-ALERT-TYPE, CP-ALERT-ACCT-ID,
004200****     CP-ALERT-START-STEP, CP-ALERT-END-STEP:
004300****                         The ALERT-RECORD driving a PLAN or
004400****                         PLAY call (typologies only).
004500****     CP-REG-AMOUNT, CP-REG-DESC, CP-REG-ALERT-ID:
004600****         Caller-supplied amount/description/alert-id for the
004700****         direct-register entry points (registerCheckDeposit /
004800****         registerExternalWithdrawal / registerExternalDeposit).
004900
005000**** Output fields:
005100****     CP-RESPONSE-CODE, CP-RESPONSE-MSG:
005200****         0/spaces = good.
005300****     CP-TXN-CNT, CP-TXN-OCCS:
005400****         0 to 500 TRANSACTION-RECORD entries emitted by this
005500****         CALL, in the order CSHBATCH is to write them.
005600
005700*01  CSH-CALL-PARM.
005800
005900     05  CP-FUNCTION              PIC X(12).
006000         88  CP-FUNCTION-AUTO               VALUE 'AUTO'.
006100         88  CP-FUNCTION-REGISTER           VALUE 'REGISTER'.
006200         88  CP-FUNCTION-PLAN               VALUE 'PLAN'.
006300         88  CP-FUNCTION-PLAY               VALUE 'PLAY'.
006400
006500     05  CP-STEP                  PIC S9(9)  COMP-3.
006600
006700     05  CP-ACCT-ID               PIC X(12).
006800     05  CP-BRANCH-ID             PIC X(12).
006900     05  CP-ACCT-IS-SAR           PIC X(01).
007000         88  CP-ACCT-IS-SAR-YES             VALUE 'Y'.
007100         88  CP-ACCT-IS-SAR-NO              VALUE 'N'.
007200     05  CP-ACCT-MODEL-ID         PIC S9(4)  COMP-3.
007300
007400     05  CP-NORM-INT              PIC S9(4)  COMP-3.
007500     05  CP-CASE-INT              PIC S9(4)  COMP-3.
007600     05  CP-NORM-MIN              PIC S9(7)V99
007700                                             COMP-3.
007800     05  CP-NORM-MAX              PIC S9(7)V99
007900                                             COMP-3.
008000     05  CP-CASE-MIN              PIC S9(7)V99
008100                                             COMP-3.
008200     05  CP-CASE-MAX              PIC S9(7)V99
008300                                             COMP-3.
008400
008500     05  CP-ALERT-ID              PIC S9(9)  COMP-3.
008600     05  CP-ALERT-TYPE            PIC X(01).
008700         88  CP-ALERT-TYPE-DEPOSIT          VALUE 'D'.
008800         88  CP-ALERT-TYPE-WITHDRAWAL       VALUE 'W'.
008900     05  CP-ALERT-ACCT-ID         PIC X(12).
009000     05  CP-ALERT-START-STEP      PIC S9(9)  COMP-3.
009100     05  CP-ALERT-END-STEP        PIC S9(9)  COMP-3.
009200
009300     05  CP-REG-AMOUNT            PIC S9(9)V99
009400                                             COMP-3.
009500     05  CP-REG-DESC              PIC X(20).
009600     05  CP-REG-ALERT-ID          PIC S9(9)  COMP-3.
009700
009800     05  CP-RESPONSE-CODE         PIC S9(4)  COMP.
009900         88  CP-RESPONSE-GOOD               VALUE 0.
010000     05  CP-RESPONSE-MSG          PIC X(60).
010100
010200     05  CP-TXN-CNT               PIC S9(4)  COMP.
010300     05  CP-TXN-OCCS              OCCURS 500 TIMES
010400                                  INDEXED BY CT-DX.
010500         10  CT-STEP              PIC S9(9)  COMP-3.
010600         10  CT-DESC              PIC X(20).
010700             88  CT-DESC-CASH-DEPOSIT
010800                                             VALUE 'CASH-DEPOSIT'.
010900             88  CT-DESC-CHECK-DEPOSIT
011000                                             VALUE 'CHECK-DEPOSIT'.
011100             88  CT-DESC-CASH-OUT
011200                                             VALUE 'CASH-OUT'.
011300             88  CT-DESC-FRAG-DEPOSIT
011400                                 VALUE 'FRAGMENTED_DEPOSIT'.
011500             88  CT-DESC-FRAG-WITHDRAWAL
011600                                 VALUE 'FRAGMENTED_WITHDRAWAL'.
011700         10  CT-AMOUNT            PIC S9(9)V99
011800                                             COMP-3.
011900         10  CT-ORIG-ACCT-ID      PIC X(12).
012000         10  CT-BENE-ACCT-ID      PIC X(12).
012100         10  CT-IS-SAR            PIC X(01).
012200             88  CT-IS-SAR-YES              VALUE 'Y'.
012300             88  CT-IS-SAR-NO               VALUE 'N'.
012400         10  CT-ALERT-ID          PIC S9(9)  COMP-3.
012500
012600     05  FILLER                   PIC X(02).
