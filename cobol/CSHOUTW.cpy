000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHOUTW  -- private working storage for CSHOUT                 *
000300*             (CashOutModel).                                    *
000400*                                                                *
000500* Date        Pgmr   Description                                 *
000600* ----        ----   -----------                                 *
000700* 1988-05-19  RHV    First release                                *
000800* 1999-02-08  TLM    Y2K remediation -- no date fields in this    *
000900*                    copybook, reviewed and passed as-is         *
001000*================================================================*
001100
001200 01  W-AMOUNT-RANGE.
001300     05  W-RANGE-MIN              PIC S9(7)V99
001400                                             COMP-3.
001500     05  W-RANGE-MAX              PIC S9(7)V99
001600                                             COMP-3.
001700
001800 01  W-AMOUNT                    PIC S9(9)V99
001900                                             COMP-3.
002000
002100 01  W-UNIFORM-R                  PIC S9V9(9)
002200                                             COMP.
002300
002400 01  W-INTERVAL                   PIC S9(4)  COMP-3.
002500
002600 01  W-STEP-MOD-RESULT            PIC S9(9)  COMP.
002700
002800 01  W-EACH-COUNT                 PIC S9(4)  COMP.
002900
003000 01  W-OUT-IX                     PIC S9(4)  COMP.
