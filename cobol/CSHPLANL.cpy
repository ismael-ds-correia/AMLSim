000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHPLANL  -- Structuring-campaign fragment schedule, built      *
000300*              once per alert by the PLAN call to CSHFDEP/       *
000400*              CSHFWD and held by CSHBATCH for the lifetime of   *
000500*              the run, replayed a day at a time by the PLAY     *
000600*              call.  One occurrence of CSH-ALERT-PLAN per row   *
000700*              of ALERTS.DAT.                                    *
000800*                                                                *
000900* Date        Pgmr   Description                                 *
001000* ----        ----   -----------                                 *
001100* 1991-09-02  DOP    First release                                *
001200* 1996-06-14  TLM    Raised PLAN-FRAG-OCCS from 1500 to 4000      *
001300*                    after the EEDR-2241 capacity abend          *
001400* 2004-03-01  RHV    Made headless (no own 01) so CSHFDEP and    *
001500*                    CSHFWD can each carry an OCCURS table of     *
001600*                    these, one per PLAN-called alert             *
001700*================================================================*
001800
001900*01  CSH-ALERT-PLAN.
002000*    (levels start at 10 so this can nest under a caller's own
002100*    05-level OCCURS table of plans, one per PLAN-called alert)
002200
002300     10  PLAN-ALERT-ID            PIC S9(9)  COMP-3.
002400     10  PLAN-ALERT-TYPE          PIC X(01).
002500         88  PLAN-TYPE-DEPOSIT              VALUE 'D'.
002600         88  PLAN-TYPE-WITHDRAWAL           VALUE 'W'.
002700     10  PLAN-TARGET-ACCT-ID      PIC X(12).
002800     10  PLAN-FRAG-CNT            PIC S9(4)  COMP.
002900     10  FILLER                   PIC X(02).
003000     10  PLAN-CAPACITY-HIT        PIC X(01)       VALUE 'N'.
003100         88  PLAN-CAPACITY-WAS-HIT          VALUE 'Y'.
003200*    Fixed-size fragment schedule -- see CSHFDEP/CSHFWD
003300*    SUB-4300-FRAGMENT-DAY for the capacity guard that trips
003400*    PLAN-CAPACITY-HIT rather than running off the table.
003500     10  PLAN-FRAG-OCCS           OCCURS 4000 TIMES
003600                                  INDEXED BY PL-DX.
003700         15  PLAN-FRAG-STEP       PIC S9(9)  COMP-3.
003800         15  PLAN-FRAG-AMOUNT     PIC S9(9)V99
003900                                             COMP-3.
