000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHCMNW  -- common working storage COPY'd into every AMLENG    *
000300*             cash-model / typology program: the compiled-date   *
000400*             startup banner block, the FIRST-CALL switch, and   *
000500*             a handful of generic scratch subscripts.           *
000600*                                                                *
000700* Date        Pgmr   Description                                 *
000800* ----        ----   -----------                                 *
000900* 1988-04-11  RHV    First release                                *
001000* 1994-02-03  TLM    Added W-SUB-2/W-STEP-SAVE for the fragment   *
001100*                    replay scan                                 *
001200*================================================================*
001300
001400 01  FILLER                      PIC X(01)  VALUE 'Y'.
001500     88  W-FIRST-CALL                       VALUE 'Y'.
001600     88  W-NOT-FIRST-CALL                    VALUE 'N'.
001700
001800 01  W-COMPILED-DATE.
001900     05  W-COMPILED-DATE-YYYY    PIC X(04).
002000     05  W-COMPILED-DATE-MM      PIC X(02).
002100     05  W-COMPILED-DATE-DD      PIC X(02).
002200     05  W-COMPILED-TIME-HH      PIC X(02).
002300     05  W-COMPILED-TIME-MM      PIC X(02).
002400     05  W-COMPILED-TIME-SS      PIC X(02).
002500     05  FILLER                  PIC X(07).
002600
002700 01  W-RANDOM-NO                 PIC S9(4)V9(9)
002800                                             COMP.
002900 77  W-SUB-1                     PIC S9(4)  COMP.
003000 77  W-SUB-2                     PIC S9(4)  COMP.
003100 77  W-STEP-SAVE                 PIC S9(9)  COMP-3.
003200 77  W-RESPONSE-CODE             PIC S9(4)  COMP.
003300     88  W-RESPONSE-GOOD                    VALUE 0.
003400 01  W-RESPONSE-MSG               PIC X(60).
