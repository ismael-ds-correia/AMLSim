000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHFDEP -- FragmentedDepositTypology.  PLAN call (once per      *
000300*            structuring-campaign alert) builds a full multi-    *
000400*            cycle schedule of fragmented deposit amounts and     *
000500*            steps for the alert's target account and holds it   *
000600*            in this program's own plan table for the life of    *
000700*            the run.  PLAY call (once per step per account)      *
000800*            replays whatever fragments are scheduled on the      *
000900*            current step for the ticked account, routing 70%     *
001000*            of fragment value through the check-deposit leg      *
001100*            and 30% through the cash-deposit leg (by account      *
001200*            model-ID bit, falling back to a generic fragmented   *
001300*            deposit entry when the specific model isn't active   *
001400*            on the account).                                    *
001500*                                                                *
001600* CHANGE LOG                                                     *
001700* ----------------------------------------------------------     *
001800* 1988-06-02  RHV  AMLENG-006  First release.                    *
001900* 1991-09-02  DOP  AMLENG-092  Plan table widened to hold 100     *
002000*             concurrent alerts instead of 25 -- one bank's       *
002100*             quarterly case load blew through the old limit.    *
002200* 1996-06-14  TLM  AMLENG-156  Capacity guard added to the        *
002300*             fragment table (see CSHPLANL change log) after the *
002400*             EEDR-2241 abend; PLAN now sets PLAN-CAPACITY-HIT    *
002500*             and stops scheduling instead of running off the    *
002600*             table.                                             *
002700* 1998-12-03  TLM  Y2K-0007  Year-2000 review -- no date math in  *
002800*             this program, reviewed and passed as-is.           *
002900* 2004-03-01  RHV  AMLENG-210  Model-ID bit test factored into    *
003000*             its own paragraph, shared by the 70% and 30%        *
003100*             routing legs.                                      *
003200*================================================================*
003300
003400 IDENTIFICATION DIVISION.
003500*========================
003600
003700 PROGRAM-ID.             CSHFDEP.
003800 AUTHOR.                 R J HALVORSEN.
003900 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
004000 DATE-WRITTEN.           06/02/88.
004100 DATE-COMPILED.
004200 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
004300
004400 ENVIRONMENT DIVISION.
004500*=====================
004600
004700 CONFIGURATION SECTION.
004800*----------------------
004900
005000 SOURCE-COMPUTER.
005100     IBM-3090.
005200 OBJECT-COMPUTER.
005300     IBM-3090.
005400 SPECIAL-NAMES.
005500*    AMLENG-RERUN-SW is not tested in this program; carried for
005600*    the house's own CALL-parity convention only.
005700     C01                  IS TOP-OF-FORM
005800     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
005900     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
006000            OFF STATUS    IS AMLENG-NORMAL-SW.
006100
006200 INPUT-OUTPUT SECTION.
006300*---------------------
006400
006500 FILE-CONTROL.
006600*    No SELECTs -- a pure subroutine, same as the rest of the
006700*    cash-model family; rows go back to the caller on CP-TXN-OCCS.
006800/
006900 DATA DIVISION.
007000*==============
007100
007200 FILE SECTION.
007300*-------------
007400
007500 WORKING-STORAGE SECTION.
007600*------------------------
007700
007800*    First-call switch, response mirrors, two scratch subscripts
007900*    shared by the whole cash-model family.
008000 COPY CSHCMNW.
008100
008200*    Direct uniform draw -- used once per fragment, to choose the
008300*    70/30 check-vs-cash routing split in SUB-5200.
008400 01  W-CSHRAND-PROG          PIC X(8)   VALUE 'CSHRAND'.
008500 01  W-CSHRAND-PARAMETER.    COPY CSHRANDL.
008600
008700*    Power-law generator -- drives the cycle count, window size,
008800*    daily total and fragment size, one call apiece, all through
008900*    SUB-4000-PLAN's three levels of nesting.
009000 01  W-CSHPOWL-PROG          PIC X(8)   VALUE 'CSHPOWL'.
009100 01  W-CSHPOWL-PARAMETER.    COPY CSHPOWLL.
009200
009300*    Renamed parameter area so this program's own CP-/CT- fields
009400*    and CSHCHK's don't collide in WORKING-STORAGE -- house
009500*    COPY...REPLACING idiom, same as CSHFWD uses for its CSHOUT
009600*    CALL.
009700 01  W-CSHCHK-PROG           PIC X(8)   VALUE 'CSHCHK'.
009800 01  W-CSHCHK-PARAMETER.
009900     COPY CSHTXNL REPLACING ==CP-== BY ==WCK-CP-==
010000                            ==CT-== BY ==WCK-CT-==.
010100
010200*    1991-09-02 DOP AMLENG-092 -- 25 widened to 100.
010300*    One row per open structuring-campaign alert, alive for the
010400*    whole run; SUB-4000-PLAN fills a row in once, SUB-5000-PLAY
010500*    reads it back on every later step.
010600 01  W-PLAN-TABLE.
010700     05  W-PLAN-CNT              PIC S9(4)  COMP.
010800*    How many of the 100 W-PLAN-OCCS rows are in use -- only ever
010900*    grows, one row per distinct alert ID, never shrinks back
011000*    down for the life of a run.
011100     05  FILLER                  PIC X(02).
011200     05  W-PLAN-OCCS             OCCURS 100 TIMES
011300                                 INDEXED BY W-PL-DX.
011400*    CSHPLANL's own record shape: the alert/account header fields
011500*    plus a 4000-row PLAN-FRAG-STEP/-AMOUNT sub-table indexed by
011600*    PL-DX -- see CSHPLANL for the full layout and its own
011700*    AMLENG-156 change-log entry.
011800         COPY CSHPLANL.
011900
012000 01  FILLER                     PIC X(01)  VALUE 'N'.
012100     88  W-PLAN-FOUND-SW-ON                 VALUE 'Y'.
012200     88  W-PLAN-FOUND-SW-OFF                 VALUE 'N'.
012300
012400*    Three levels of nesting build one plan row, outside-in:
012500*    cycle (SUB-4100) -- a burst of consecutive deposit days, 3
012600*    to 15 steps wide; day (SUB-4200) -- one day's total deposit
012700*    amount; fragment (SUB-4300) -- that day's amount cut into
012800*    4-180 unit pieces until the day's total is reached or the
012900*    4000-fragment-per-plan-row table fills up.
013000 01  W-NUM-CYCLES                PIC S9(4)  COMP.
013100*    How many cycles CSHPOWL drew for the whole campaign --
013200*    set once in SUB-4000-PLAN, read by the VARYING clause that
013300*    drives SUB-4100-CYCLE.
013400 01  W-CYCLE-IX                  PIC S9(4)  COMP.
013500*    Cycle-loop subscript, 1 to W-NUM-CYCLES -- not an index into
013600*    any table, just a plain counter for the outer PERFORM.
013700 01  W-WINDOW-SIZE               PIC S9(4)  COMP.
013800*    This cycle's own width in steps, redrawn fresh by SUB-4100
013900*    every time it runs, independent of every other cycle's width.
014000 01  W-USED-STEP                 PIC S9(9)  COMP-3.
014100*    Carries the next free step forward from one cycle to the
014200*    next so cycles land back-to-back rather than overlapping;
014300*    reset to the alert's own start step if a window would run
014400*    past CP-ALERT-END-STEP.
014500 01  W-WINDOW-START              PIC S9(9)  COMP-3.
014600*    First step of the current cycle's window -- W-USED-STEP's
014700*    value at the moment SUB-4100 begins, before it is advanced.
014800 01  W-DAY-IX                    PIC S9(9)  COMP-3.
014900*    Day-loop subscript inside one cycle's window, W-WINDOW-START
015000*    through W-DAY-END.
015100 01  W-DAY-END                   PIC S9(9)  COMP-3.
015200*    Last step of the current cycle's window -- W-WINDOW-START
015300*    plus W-WINDOW-SIZE minus one.
015400 01  W-DAILY-TOTAL                PIC S9(9)V99
015500                                              COMP-3.
015600*    This day's whole deposit total, drawn once by SUB-4200 from
015700*    a continuous (mode 'D') CSHPOWL call -- SUB-4300 then chops
015800*    it into fragments until W-DEPOSITED catches up to it.
015900 01  W-DEPOSITED                  PIC S9(9)V99
016000                                              COMP-3.
016100*    Running sum of fragment amounts scheduled so far today;
016200*    SUB-4200's PERFORM...UNTIL stops fragmenting once this
016300*    reaches W-DAILY-TOTAL.
016400 01  W-REMAINING                  PIC S9(9)V99
016500                                              COMP-3.
016600*    W-DAILY-TOTAL minus W-DEPOSITED at the moment SUB-4300 draws
016700*    one more fragment -- caps that fragment so the day never
016800*    overshoots its own total.
016900 01  W-FRAG-AMOUNT                PIC S9(9)V99
017000                                              COMP-3.
017100*    One fragment's dollar amount -- set by SUB-4300 while
017200*    planning, then reused by SUB-5100/-5200 while playing back
017300*    the matching row on its scheduled step.
017400 01  W-PLAN-ALERT-ID-SAVE         PIC S9(9)  COMP-3.
017500*    Copied out of the matching plan row in SUB-5100 so the
017600*    routing/emit paragraphs below (SUB-5300 through SUB-5500)
017700*    can stamp CT-ALERT-ID without re-indexing W-PLAN-OCCS
017800*    themselves.
017900*    Uniform draw for the 70/30 check-vs-cash routing test in
018000*    SUB-5200 -- nothing to do with the power-law sampler.
018100 01  W-ROUTE-R                    PIC S9V9(9)
018200                                              COMP.
018300
018400*    Fixed constants from AMLENG-006's original parameter set --
018500*    4 and 180 are floor(0.0007*6000) and floor(0.030*6000)
018600*    against the typology's LEGAL_LIMIT of 6000.00, not values
018700*    this program computes itself.
018800 01  W-FRAG-RANGE.
018900     05  W-MIN-FRAG              PIC S9(7)V99
019000                                             COMP-3  VALUE 4.
019100     05  W-MAX-FRAG              PIC S9(7)V99
019200                                             COMP-3  VALUE 180.
019300
019400 01  FILLER REDEFINES W-FRAG-RANGE.
019500     05  W-FRAG-RANGE-X          PIC X(10).
019600
019700*    Scratch fields for SUB-9700's model-ID bit test; no meaning
019800*    outside that one paragraph.
019900 01  W-MODEL-SCRATCH             PIC S9(4)  COMP.
020000*    Holds the MOD-by-2 result on whichever bit SUB-9700 is
020100*    testing at the moment -- reused for both the bit-0 and the
020200*    bit-1 test, one after the other, not one field per bit.
020300 01  W-MODEL-SCRATCH-2           PIC S9(4)  COMP.
020400*    Holds the DIVIDE-by-2 (shift-right) result on the way to the
020500*    bit-1 test -- only ever used as input to the second MOD.
020600
020700*    Set by SUB-9700 on every fragment play -- which of the two
020800*    routing legs has an active model on this account, so
020900*    SUB-5200 knows whether to fall back to a generic entry.
021000 01  W-CHECK-MODEL-FLAG          PIC X(01)  VALUE 'N'.
021100*    'Y' when bit 1 of CP-ACCT-MODEL-ID is on -- the 70% leg's
021200*    amount is then handed to CSHCHK's own register entry point
021300*    instead of being packed here as a generic fragment row.
021400     88  W-CHECK-MODEL-PRESENT              VALUE 'Y'.
021500 01  W-CASH-MODEL-FLAG           PIC X(01)  VALUE 'N'.
021600*    'Y' when bit 0 of CP-ACCT-MODEL-ID is on -- the 30% leg then
021700*    emits its own CASH-DEPOSIT row directly, no outside CALL.
021800     88  W-CASH-MODEL-PRESENT                VALUE 'Y'.
021900
022000*    Carried from the house start-up template -- no calendar
022100*    math happens in this program, so neither view is ever used.
022200 01  W-CURRENT-DATE.
022300     05  W-CURRENT-YYYY-MM-DD
022400                             PIC 9(08).
022500     05  W-CURRENT-HH-MM-SS-HS
022600                             PIC 9(08).
022700     05  FILLER              PIC X(05).
022800
022900 01  FILLER REDEFINES W-CURRENT-DATE.
023000     05  W-CURRENT-DATE-DIGITS
023100                             PIC 9 OCCURS 16.
023200     05  FILLER              PIC X(05).
023300
023400 01  FILLER REDEFINES W-COMPILED-DATE.
023500     05  W-COMPILED-DATE-NUM PIC 9(08).
023600     05  W-COMPILED-TIME-NUM PIC 9(06).
023700     05  FILLER              PIC X(07).
023800/
023900 LINKAGE SECTION.
024000*----------------
024100*    CP-FUNCTION-PLAN builds the schedule, CP-FUNCTION-PLAY
024200*    replays it; CP-ALERT-xxx fields only matter on a PLAN call,
024300*    CP-STEP/CP-ACCT-ID only on a PLAY call.
024400*    Full field layout lives in CSHTXNL, shared by every model
024500*    program in the suite -- CSHFDEP is simply the one caller
024600*    that ever exercises both the PLAN and PLAY halves of
024700*    CP-FUNCTION on the same CALL parameter block.
024800
024900
025000 01  L-PARAMETER.            COPY CSHTXNL.
025100/
025200 PROCEDURE DIVISION USING L-PARAMETER.
025300*==================
025400
025500 MAIN.
025600*-----
025700*    Three-part driver shape common to the whole cash-model
025800*    family -- start-up once, process every call, trace on
025900*    every call.
026000
026100     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
026200
026300     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
026400
026500     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
026600     .
026700 MAIN-EXIT.
026800     GOBACK.
026900/
027000 SUB-1000-START-UP.
027100*------------------
027200*    Runs once for the life of the batch, no matter how many
027300*    thousand PLAN/PLAY calls follow it -- W-PLAN-CNT is zeroed
027400*    here, not on every call, because the plan table has to
027500*    survive from the PLAN call through every later PLAY call.
027600
027700     IF      W-NOT-FIRST-CALL
027800         GO TO SUB-1000-EXIT
027900     END-IF
028000
028100     SET  W-NOT-FIRST-CALL   TO TRUE
028200     MOVE 0                  TO W-PLAN-CNT
028300     MOVE FUNCTION WHEN-COMPILED
028400                             TO W-COMPILED-DATE
028500
028600     DISPLAY 'CSHFDEP  compiled on '
028700         W-COMPILED-DATE-YYYY '/'
028800         W-COMPILED-DATE-MM   '/'
028900         W-COMPILED-DATE-DD   ' at '
029000         W-COMPILED-TIME-HH   ':'
029100         W-COMPILED-TIME-MM   ':'
029200         W-COMPILED-TIME-SS
029300     .
029400 SUB-1000-EXIT.
029500     EXIT.
029600/
029700 SUB-2000-PROCESS.
029800*-----------------
029900*    Single entry point, two very different jobs behind it --
030000*    PLAN builds the schedule once per alert, PLAY reads it back
030100*    on every later step for every account the batch ticks.
030200*    CP-TXN-CNT is not reset here the way CP-RESPONSE-CODE/-MSG
030300*    are -- a PLAN call emits no rows at all, only a PLAY call
030400*    does, so that reset lives down in SUB-5000-PLAY instead.
030500
030600     MOVE 0                  TO CP-RESPONSE-CODE
030700     MOVE SPACES             TO CP-RESPONSE-MSG
030800
030900     EVALUATE TRUE
031000       WHEN CP-FUNCTION-PLAN
031100         PERFORM SUB-4000-PLAN THRU SUB-4000-EXIT
031200
031300       WHEN CP-FUNCTION-PLAY
031400         PERFORM SUB-5000-PLAY THRU SUB-5000-EXIT
031500
031600*        Should never fire in production -- would mean CSHBATCH
031700*        passed a CP-FUNCTION value this program does not
031800*        recognize; treated as a caller bug, not our own.
031900       WHEN OTHER
032000         MOVE 99              TO CP-RESPONSE-CODE
032100         STRING 'Unknown CSHFDEP function "'
032200                 CP-FUNCTION
032300                 '"'  DELIMITED SIZE
032400                           INTO CP-RESPONSE-MSG
032500     END-EVALUATE
032600     .
032700 SUB-2000-EXIT.
032800     EXIT.
032900/
033000 SUB-3000-SHUT-DOWN.
033100*-------------------
033200*    Debug-compiled trace only -- dropped from a production
033300*    assemble; left in for whoever is chasing a bad response
033400*    code on a given run.
033500
033600 D    IF      CP-RESPONSE-GOOD
033700 D        DISPLAY 'CSHFDEP completed successfully'
033800 D    ELSE
033900 D        DISPLAY 'CSHFDEP ended with error '
034000 D                CP-RESPONSE-CODE
034100 D                ': '
034200 D                CP-RESPONSE-MSG
034300 D    END-IF
034400     .
034500 SUB-3000-EXIT.
034600     EXIT.
034700/
034800 SUB-4000-PLAN.
034900*--------------
035000
035100*    Target account is simply the alert's own account -- this
035200*    slice's ALERT-RECORD carries one target, not a member list.
035300*    SUB-5000-PLAY later walks the finished PLAN-FRAG-STEP/
035400*    -AMOUNT table one step at a time and routes whatever
035500*    fragment is due through the 70/30 check/cash split.
035600*    Runs exactly once per alert -- CSHBATCH drives every open
035700*    structuring alert through one PLAN call apiece before the
035800*    step loop begins, then every later step is a PLAY call
035900*    against whatever this paragraph built.
036000
036100     PERFORM SUB-4010-FIND-OR-ADD-PLAN THRU SUB-4010-EXIT
036200
036300     IF      NOT CP-RESPONSE-GOOD
036400         GO TO SUB-4000-EXIT
036500     END-IF
036600
036700     MOVE CP-ALERT-ID        TO PLAN-ALERT-ID(W-PL-DX)
036800     SET  PLAN-TYPE-DEPOSIT(W-PL-DX)
036900                             TO TRUE
037000     MOVE CP-ALERT-ACCT-ID   TO PLAN-TARGET-ACCT-ID(W-PL-DX)
037100     MOVE 0                  TO PLAN-FRAG-CNT(W-PL-DX)
037200     MOVE 'N'                TO PLAN-CAPACITY-HIT(W-PL-DX)
037300*    Number of cycles in this campaign -- 3 to 40, power-law
037400*    distributed, same shape CSHFWD uses on its withdrawal side.
037500*    Min 3 / max 40 / alpha 1.5 are fixed house constants for the
037600*    cycle count, same three literals AMLENG-006 shipped with; no
037700*    MODELPARM.DAT row drives this typology's own shape, only its
037800*    target account and window come from the ALERT-RECORD.
037900
038000     MOVE 'B'                TO CPL-MODE
038100     MOVE 3                  TO CPL-MIN
038200     MOVE 40                 TO CPL-MAX
038300     MOVE 1.5                TO CPL-ALPHA
038400     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
038500     MOVE CPL-RESULT         TO W-NUM-CYCLES
038600
038700     MOVE CP-ALERT-START-STEP
038800                             TO W-USED-STEP
038900
039000     PERFORM SUB-4100-CYCLE THRU SUB-4100-EXIT
039100         VARYING W-CYCLE-IX FROM 1 BY 1
039200           UNTIL W-CYCLE-IX > W-NUM-CYCLES
039300              OR PLAN-CAPACITY-WAS-HIT(W-PL-DX)
039400     .
039500 SUB-4000-EXIT.
039600     EXIT.
039700/
039800 SUB-4010-FIND-OR-ADD-PLAN.
039900*--------------------------
040000*    Scans the existing rows for this alert first -- a PLAN
040100*    call should only ever see an alert once, but the scan is
040200*    cheap insurance against a caller re-driving the same alert.
040300*    W-PL-DX ends this paragraph pointed at either the alert's
040400*    existing row (found) or a freshly-added one (not found) --
040500*    SUB-4000-PLAN fills in the rest of the row through that same
040600*    index either way.
040700
040800     SET  W-PLAN-FOUND-SW-OFF
040900                             TO TRUE
041000
041100     PERFORM SUB-4011-SCAN-PLAN THRU SUB-4011-EXIT
041200         VARYING W-PL-DX FROM 1 BY 1
041300           UNTIL W-PL-DX > W-PLAN-CNT
041400              OR W-PLAN-FOUND-SW-ON
041500
041600     IF      W-PLAN-FOUND-SW-ON
041700         GO TO SUB-4010-EXIT
041800     END-IF
041900
042000     IF      W-PLAN-CNT NOT < 100
042100         MOVE 99              TO CP-RESPONSE-CODE
042200         MOVE 'CSHFDEP plan table full -- AMLENG-092'
042300                             TO CP-RESPONSE-MSG
042400         GO TO SUB-4010-EXIT
042500     END-IF
042600
042700     ADD  1                  TO W-PLAN-CNT
042800     SET  W-PL-DX            TO W-PLAN-CNT
042900     .
043000 SUB-4010-EXIT.
043100     EXIT.
043200/
043300 SUB-4011-SCAN-PLAN.
043400*-------------------
043500
043600*    One row of the scan, called by SUB-4010's VARYING PERFORM --
043700*    matches on PLAN-ALERT-ID only, since an alert ID is unique
043800*    for the life of a run.
043900     IF      PLAN-ALERT-ID(W-PL-DX) = CP-ALERT-ID
044000         SET  W-PLAN-FOUND-SW-ON
044100                             TO TRUE
044200     END-IF
044300     .
044400 SUB-4011-EXIT.
044500     EXIT.
044600/
044700 SUB-4100-CYCLE.
044800*---------------
044900*    One cycle is a run of consecutive deposit days, 3 to 15
045000*    steps wide -- drawn fresh from CSHPOWL every time this
045100*    paragraph runs, same curve as the cycle count above.
045200*    Called once per cycle by SUB-4000's VARYING PERFORM; builds
045300*    the window bounds then hands every day in it to SUB-4200.
045400
045500     MOVE 'B'                TO CPL-MODE
045600     MOVE 3                  TO CPL-MIN
045700     MOVE 15                 TO CPL-MAX
045800     MOVE 1.5                TO CPL-ALPHA
045900     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
046000     MOVE CPL-RESULT         TO W-WINDOW-SIZE
046100*    If this window would run past the alert's own end step,
046200*    wrap back to the start rather than overshoot it.
046300
046400     IF      (W-USED-STEP + W-WINDOW-SIZE) > CP-ALERT-END-STEP
046500         MOVE CP-ALERT-START-STEP
046600                             TO W-USED-STEP
046700     END-IF
046800
046900     MOVE W-USED-STEP        TO W-WINDOW-START
047000     ADD  W-WINDOW-SIZE      TO W-USED-STEP
047100     COMPUTE W-DAY-END       =  W-WINDOW-START
047200                                + W-WINDOW-SIZE - 1
047300
047400     PERFORM SUB-4200-DAY THRU SUB-4200-EXIT
047500         VARYING W-DAY-IX FROM W-WINDOW-START BY 1
047600           UNTIL W-DAY-IX > W-DAY-END
047700              OR PLAN-CAPACITY-WAS-HIT(W-PL-DX)
047800     .
047900 SUB-4100-EXIT.
048000     EXIT.
048100/
048200 SUB-4200-DAY.
048300*-------------
048400
048500*    Continuous daily-total draw -- CPL-MODE 'D' asks CSHPOWL
048600*    for an unclamped value, not an integer count, since this is
048700*    a running money amount for one day, not a step interval.
048800*    Min 800 / max 50000 / alpha 1.6 on the daily-total draw --
048900*    fixed house constants, same three literals since first
049000*    release; one call per day, however many fragments that day
049100*    ends up needing below in SUB-4300.
049200     MOVE 'D'                TO CPL-MODE
049300     MOVE 800                TO CPL-MIN
049400     MOVE 50000               TO CPL-MAX
049500     MOVE 1.6                TO CPL-ALPHA
049600     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
049700     MOVE CPL-RESULT         TO W-DAILY-TOTAL
049800
049900     MOVE 0                  TO W-DEPOSITED
050000
050100     PERFORM SUB-4300-FRAGMENT-DAY THRU SUB-4300-EXIT
050200         UNTIL W-DEPOSITED NOT < W-DAILY-TOTAL
050300            OR PLAN-CAPACITY-WAS-HIT(W-PL-DX)
050400     .
050500 SUB-4200-EXIT.
050600     EXIT.
050700/
050800 SUB-4300-FRAGMENT-DAY.
050900*----------------------
051000
051100*    LEGAL_LIMIT = 6000.00 -- minFrac/maxFrac are fixed constants
051200*    (floor(0.0007*6000)=4, floor(0.030*6000)=180), not computed
051300*    here, per AMLENG-006's original parameter set.
051400*    Draws one fragment, trims it to whatever's left of the
051500*    day's total if it overshoots, then records it -- unless the
051600*    4000-fragment table for this plan row is already full, in
051700*    which case SUB-4200/-4100's loops are forced to stop too
051800     MOVE 'B'                TO CPL-MODE
051900     MOVE W-MIN-FRAG         TO CPL-MIN
052000     MOVE W-MAX-FRAG         TO CPL-MAX
052100     MOVE 2.7                TO CPL-ALPHA
052200     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
052300     MOVE CPL-RESULT         TO W-FRAG-AMOUNT
052400
052500     COMPUTE W-REMAINING     =  W-DAILY-TOTAL - W-DEPOSITED
052600     IF      W-FRAG-AMOUNT > W-REMAINING
052700         MOVE W-REMAINING     TO W-FRAG-AMOUNT
052800     END-IF
052900
053000*    1996-06-14 TLM AMLENG-156 -- stop scheduling instead of
053100*    running off the end of PLAN-FRAG-STEP/-AMOUNT.
053200     IF      PLAN-FRAG-CNT(W-PL-DX) NOT < 4000
053300         SET  PLAN-CAPACITY-WAS-HIT(W-PL-DX)                      AMLNG156
053400                             TO TRUE
053500         GO TO SUB-4300-EXIT
053600     END-IF
053700
053800     ADD  1                  TO PLAN-FRAG-CNT(W-PL-DX)
053900*    PL-DX indexes within this one plan row's own fragment sub-
054000*    table -- W-PL-DX indexes the row itself; the two nest
054100*    exactly the way CSHPLANL declares them (OCCURS within
054200*    OCCURS).
054300     SET  PL-DX              TO PLAN-FRAG-CNT(W-PL-DX)
054400     MOVE W-DAY-IX            TO PLAN-FRAG-STEP(W-PL-DX, PL-DX)
054500     MOVE W-FRAG-AMOUNT       TO PLAN-FRAG-AMOUNT(W-PL-DX, PL-DX)
054600
054700     ADD  W-FRAG-AMOUNT      TO W-DEPOSITED
054800     .
054900 SUB-4300-EXIT.
055000     EXIT.
055100/
055200 SUB-5000-PLAY.
055300*---------------
055400*    Walks every open plan row looking for this account, then
055500*    every fragment in a matching row looking for this step --
055600*    a linear scan, not an index lookup, same as CSHFWD's own
055700*    SUB-5000.
055800*    Runs once per step per ticked account -- CSHBATCH drives
055900*    every live account through a PLAY call on every step of the
056000*    run, whether or not that account has an open plan row at all.
056100
056200     MOVE 0                  TO CP-TXN-CNT
056300     SET  CT-DX              TO CP-TXN-CNT
056400
056500     PERFORM SUB-5010-SCAN-PLANS THRU SUB-5010-EXIT
056600         VARYING W-PL-DX FROM 1 BY 1
056700           UNTIL W-PL-DX > W-PLAN-CNT
056800
056900     SET  CP-TXN-CNT         TO CT-DX
057000     .
057100 SUB-5000-EXIT.
057200     EXIT.
057300/
057400 SUB-5010-SCAN-PLANS.
057500*--------------------
057600
057700*    One plan row of the outer scan -- most accounts on most
057800*    steps never match here at all, since a structuring alert's
057900*    plan row only ever targets the one account it was raised on.
058000     IF      PLAN-TARGET-ACCT-ID(W-PL-DX) = CP-ACCT-ID
058100         PERFORM SUB-5100-SCAN-FRAGMENTS THRU SUB-5100-EXIT
058200             VARYING PL-DX FROM 1 BY 1
058300               UNTIL PL-DX > PLAN-FRAG-CNT(W-PL-DX)
058400     END-IF
058500     .
058600 SUB-5010-EXIT.
058700     EXIT.
058800/
058900 SUB-5100-SCAN-FRAGMENTS.
059000*------------------------
059100
059200*    One fragment of the matching row's own sub-table -- most
059300*    steps in a cycle's window carry no fragment at all, only the
059400*    handful of days SUB-4300 actually scheduled one for.
059500     IF      PLAN-FRAG-STEP(W-PL-DX, PL-DX) = CP-STEP
059600         MOVE PLAN-FRAG-AMOUNT(W-PL-DX, PL-DX)
059700                             TO W-FRAG-AMOUNT
059800         MOVE PLAN-ALERT-ID(W-PL-DX)
059900                             TO W-PLAN-ALERT-ID-SAVE
060000         PERFORM SUB-5200-ROUTE-FRAGMENT THRU SUB-5200-EXIT
060100     END-IF
060200     .
060300 SUB-5100-EXIT.
060400     EXIT.
060500/
060600 SUB-5200-ROUTE-FRAGMENT.
060700*------------------------
060800
060900*    70/30 split is a fixed constant (AMLENG-006).
061000*    2004-03-01 RHV AMLENG-210 -- model-ID bit test moved into
061100*    its own paragraph below, shared by both routing legs.
061200*    Unseeded draw, fresh per fragment -- a campaign with many
061300*    fragments does not route them all the same way just because
061400*    an earlier fragment in the same plan rolled under 0.70.
061500
061600     PERFORM SUB-9700-TEST-MODEL-BITS THRU SUB-9700-EXIT          AMLNG210
061700
061800     MOVE 0                  TO CSHR-SEED-NO
061900     MOVE SPACES             TO CSHR-SEED-TEXT
062000     CALL W-CSHRAND-PROG  USING W-CSHRAND-PARAMETER
062100     MOVE CSHR-RANDOM-NO     TO W-ROUTE-R
062200
062300     IF      W-ROUTE-R < 0.70
062400         IF      W-CHECK-MODEL-PRESENT
062500             PERFORM SUB-5300-CALL-CSHCHK THRU SUB-5300-EXIT
062600         ELSE
062700             PERFORM SUB-5400-EMIT-FALLBACK THRU SUB-5400-EXIT
062800         END-IF
062900     ELSE
063000         IF      W-CASH-MODEL-PRESENT
063100             PERFORM SUB-5500-EMIT-CASH-DEPOSIT THRU SUB-5500-EXIT
063200         ELSE
063300             PERFORM SUB-5400-EMIT-FALLBACK THRU SUB-5400-EXIT
063400         END-IF
063500     END-IF
063600     .
063700 SUB-5200-EXIT.
063800     EXIT.
063900/
064000 SUB-5300-CALL-CSHCHK.
064100*----------------------
064200*    Hands this one fragment's amount straight to CSHCHK's
064300*    direct-register entry point -- no random draw happens here,
064400*    the fragment amount was already decided in SUB-4300.
064500*    WCK- prefix throughout is the COPY...REPLACING rename from
064600*    WORKING-STORAGE above -- CSHCHK reads these as its own
064700*    ordinary CP- fields once the CALL is made, unaware they were
064800*    ever renamed on this side.
064900
065000     SET  WCK-CP-FUNCTION-REGISTER
065100                             TO TRUE
065200     MOVE CP-STEP            TO WCK-CP-STEP
065300     MOVE CP-ACCT-ID         TO WCK-CP-ACCT-ID
065400     MOVE CP-BRANCH-ID       TO WCK-CP-BRANCH-ID
065500     MOVE CP-ACCT-IS-SAR     TO WCK-CP-ACCT-IS-SAR
065600     MOVE W-FRAG-AMOUNT      TO WCK-CP-REG-AMOUNT
065700     MOVE 'CHECK-DEPOSIT'    TO WCK-CP-REG-DESC
065800     MOVE W-PLAN-ALERT-ID-SAVE
065900                             TO WCK-CP-REG-ALERT-ID
066000
066100     CALL W-CSHCHK-PROG   USING W-CSHCHK-PARAMETER
066200
066300     PERFORM SUB-9710-APPEND-RESULT THRU SUB-9710-EXIT
066400     .
066500 SUB-5300-EXIT.
066600     EXIT.
066700/
066800 SUB-5400-EMIT-FALLBACK.
066900*-----------------------
067000*    Generic fragmented-deposit row, used when neither the
067100*    check nor cash leg model is active on this account -- keeps
067200*    the fragment from silently vanishing just because its
067300*    preferred routing model isn't turned on.
067400*    ORIG is the branch, BENE is the account, same convention
067500*    CSHDEP uses on its own deposit rows -- money always flows
067600*    ORIG to BENE, and a deposit always arrives at the account.
067700
067800     SET  CT-DX           UP BY 1
067900     MOVE CP-STEP            TO CT-STEP(CT-DX)
068000     SET  CT-DESC-FRAG-DEPOSIT
068100                          IN CP-TXN-OCCS(CT-DX)
068200                             TO TRUE
068300     MOVE W-FRAG-AMOUNT      TO CT-AMOUNT(CT-DX)
068400     MOVE CP-BRANCH-ID       TO CT-ORIG-ACCT-ID(CT-DX)
068500     MOVE CP-ACCT-ID         TO CT-BENE-ACCT-ID(CT-DX)
068600     MOVE CP-ACCT-IS-SAR     TO CT-IS-SAR(CT-DX)
068700     MOVE W-PLAN-ALERT-ID-SAVE
068800                             TO CT-ALERT-ID(CT-DX)
068900     .
069000 SUB-5400-EXIT.
069100     EXIT.
069200/
069300 SUB-5500-EMIT-CASH-DEPOSIT.
069400*---------------------------
069500*    Cash-deposit leg does not CALL out to another program --
069600*    it packs the CT-TXN-OCCS row directly, same as the fallback
069700*    above, just with the cash-deposit descriptor set instead.
069800*    ORIG/BENE assignment matches SUB-5400's fallback exactly --
069900*    this is still a deposit, money still arrives at the account,
070000*    whichever leg ends up emitting the row.
070100
070200     SET  CT-DX           UP BY 1
070300     MOVE CP-STEP            TO CT-STEP(CT-DX)
070400     SET  CT-DESC-CASH-DEPOSIT
070500                          IN CP-TXN-OCCS(CT-DX)
070600                             TO TRUE
070700     MOVE W-FRAG-AMOUNT      TO CT-AMOUNT(CT-DX)
070800     MOVE CP-BRANCH-ID       TO CT-ORIG-ACCT-ID(CT-DX)
070900     MOVE CP-ACCT-ID         TO CT-BENE-ACCT-ID(CT-DX)
071000     MOVE CP-ACCT-IS-SAR     TO CT-IS-SAR(CT-DX)
071100     MOVE W-PLAN-ALERT-ID-SAVE
071200                             TO CT-ALERT-ID(CT-DX)
071300     .
071400 SUB-5500-EXIT.
071500     EXIT.
071600/
071700 SUB-9700-TEST-MODEL-BITS.                                        AMLNG210
071800*-------------------------
071900
072000*    Bit 0 (value 1) = CASH-DEPOSIT active on the account.
072100*    Bit 1 (value 2) = CHECK-DEPOSIT active on the account.
072200*    (Bit 2, value 4, CASH-OUT, is tested by CSHFWD.)
072300*    2004-03-01 RHV AMLENG-210 -- factored out of SUB-5200 so
072400*    both the 70% and 30% legs call one copy of this test
072500*    instead of two near-identical inline checks.
072600
072700     MOVE 'N'                TO W-CHECK-MODEL-FLAG
072800     MOVE 'N'                TO W-CASH-MODEL-FLAG
072900*    Bit 0 test -- MOD against 2 is enough, no masking needed
073000*    since CP-ACCT-MODEL-ID only ever carries the three low bits.
073100
073200     COMPUTE W-MODEL-SCRATCH =  FUNCTION MOD(CP-ACCT-MODEL-ID, 2)
073300     IF      W-MODEL-SCRATCH = 1
073400         MOVE 'Y'             TO W-CASH-MODEL-FLAG
073500     END-IF
073600*    Bit 1 test -- shift right one (integer DIVIDE by 2) before
073700*    the same MOD-by-2 test used above.
073800
073900     DIVIDE CP-ACCT-MODEL-ID BY 2
074000                         GIVING W-MODEL-SCRATCH-2
074100     COMPUTE W-MODEL-SCRATCH =  FUNCTION MOD(W-MODEL-SCRATCH-2, 2)
074200     IF      W-MODEL-SCRATCH = 1
074300         MOVE 'Y'             TO W-CHECK-MODEL-FLAG
074400     END-IF
074500     .
074600 SUB-9700-EXIT.
074700     EXIT.
074800/
074900 SUB-9710-APPEND-RESULT.
075000*-----------------------
075100*    Copies CSHCHK's one finished row (index 1 -- a direct-
075200*    register CALL only ever returns one) onto this program's
075300*    own CP-TXN-OCCS table at the next free slot.
075400
075500     SET  CT-DX           UP BY 1
075600     MOVE WCK-CT-STEP(1)     TO CT-STEP(CT-DX)
075700     MOVE WCK-CT-DESC(1)     TO CT-DESC(CT-DX)
075800     MOVE WCK-CT-AMOUNT(1)   TO CT-AMOUNT(CT-DX)
075900     MOVE WCK-CT-ORIG-ACCT-ID(1)
076000                             TO CT-ORIG-ACCT-ID(CT-DX)
076100     MOVE WCK-CT-BENE-ACCT-ID(1)
076200                             TO CT-BENE-ACCT-ID(CT-DX)
076300     MOVE WCK-CT-IS-SAR(1)   TO CT-IS-SAR(CT-DX)
076400     MOVE WCK-CT-ALERT-ID(1) TO CT-ALERT-ID(CT-DX)
076500     .
076600 SUB-9710-EXIT.
076700     EXIT.
