000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHFWD -- FragmentedWithdrawalTypology.  PLAN call (once per    *
000300*           structuring-campaign alert) builds a full multi-      *
000400*           cycle schedule of fragmented withdrawal amounts and   *
000500*           steps for the alert's target account and holds it    *
000600*           in this program's own plan table for the life of     *
000700*           the run.  PLAY call (once per step per account)       *
000800*           replays whatever fragments are scheduled on the       *
000900*           current step for the ticked account, routing every    *
001000*           fragment through CSHOUT's direct-register entry       *
001100*           point -- there is no 70/30 split and no fallback on   *
001200*           this leg, since every withdrawal is a cash-out.       *
001300*                                                                *
001320* Mirror image of CSHFDEP -- same plan/play split, same          *
001330* cycle-then-day-then-fragment nesting, same power-law calls      *
001340* through CSHPOWL for every random quantity -- but simpler on the *
001350* output side, since a withdrawal never has to decide between     *
001360* a cash leg and a check leg the way a deposit fragment does.      *
001400* CHANGE LOG                                                     *
001500* ----------------------------------------------------------     *
001600* 1988-06-09  RHV  AMLENG-007  First release.                    *
001700* 1991-09-02  DOP  AMLENG-093  Plan table widened to hold 100     *
001800*             concurrent alerts instead of 25, same change made   *
001900*             to CSHFDEP that day (AMLENG-092).                  *
002000* 1996-06-14  TLM  AMLENG-157  Capacity guard added to the        *
002100*             fragment table (see CSHPLANL change log) after the *
002200*             EEDR-2241 abend.                                    *
002300* 1998-12-03  TLM  Y2K-0007  Year-2000 review -- no date math in  *
002400*             this program, reviewed and passed as-is.           *
002450* 2003-10-06  RHV  AMLENG-216  Confirmed PLAN-FRAG-CNT check in    *
002460*             SUB-4300-FRAGMENT-DAY catches the table-full case    *
002470*             the same way CSHFDEP's AMLENG-210 review confirmed   *
002480*             on its side; no code change, logs cross-referenced. *
002500*================================================================*
002600
002700 IDENTIFICATION DIVISION.
002800*========================
002900
003000 PROGRAM-ID.             CSHFWD.
003100 AUTHOR.                 R J HALVORSEN.
003200 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
003300 DATE-WRITTEN.           06/09/88.
003400 DATE-COMPILED.
003500 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800*=====================
003900
004000 CONFIGURATION SECTION.
004100*----------------------
004200
004300 SOURCE-COMPUTER.
004400     IBM-3090.
004500 OBJECT-COMPUTER.
004600     IBM-3090.
004700 SPECIAL-NAMES.
004750*    Shop boilerplate -- see CSHDEP for what UPSI-0 is for; this *
004760*    program does not test it.                                   *
004800     C01                  IS TOP-OF-FORM
004900     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
005000     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
005100            OFF STATUS    IS AMLENG-NORMAL-SW.
005200
005300 INPUT-OUTPUT SECTION.
005400*---------------------
005500
005600 FILE-CONTROL.
005650*    CALLed subprogram -- no SELECTs of its own; CSHBATCH owns   *
005660*    all file I-O.                                               *
005700/
005800 DATA DIVISION.
005900*==============
006000
006100 FILE SECTION.
006200*-------------
006300
006400 WORKING-STORAGE SECTION.
006500*------------------------
006600
006700 COPY CSHCMNW.
006800
006900*    Three CALL targets: CSHRAND is wired in via CSHCMNW/CSHPOWL  *
006910*    chains and never called directly from this source member,    *
006920*    CSHPOWL supplies every power-law draw below (window size,     *
006930*    daily total, fragment size), and CSHOUT is the downstream     *
006940*    register call that actually books each withdrawal fragment.   *
007000 01  W-CSHRAND-PROG          PIC X(8)   VALUE 'CSHRAND'.
007100 01  W-CSHRAND-PARAMETER.    COPY CSHRANDL.
007200
007300 01  W-CSHPOWL-PROG          PIC X(8)   VALUE 'CSHPOWL'.
007400 01  W-CSHPOWL-PARAMETER.    COPY CSHPOWLL.
007500
007600 01  W-CSHOUT-PROG           PIC X(8)   VALUE 'CSHOUT'.
007700 01  W-CSHOUT-PARAMETER.
007800     COPY CSHTXNL REPLACING ==CP-== BY ==WCO-CP-==
007900                            ==CT-== BY ==WCO-CT-==.
008000
008100*    1991-09-02 DOP AMLENG-093 -- 25 widened to 100.
008200*    One row per alert currently being played out; a row holds    *
008300*    its own fragment sub-table (PLAN-FRAG-STEP/-AMOUNT), built    *
008400*    once by SUB-4000-PLAN and only ever read back by SUB-5000-    *
008500*    PLAY -- this program never re-plans a row once it exists.     *
008600 01  W-PLAN-TABLE.
008700     05  W-PLAN-CNT              PIC S9(4)  COMP.
008800     05  FILLER                  PIC X(02).
008900     05  W-PLAN-OCCS             OCCURS 100 TIMES
009000                                 INDEXED BY W-PL-DX.
009100         COPY CSHPLANL.
009200
009300*    Scratch switch for SUB-4010-FIND-OR-ADD-PLAN's linear scan   *
009400*    -- sought instead of just checking W-PL-DX against W-PLAN-   *
009500*    CNT after the PERFORM, since an UNTIL guard alone could not  *
009600*    tell "found at the last slot" from "never found."            *
009700 01  FILLER                     PIC X(01)  VALUE 'N'.
009800     88  W-PLAN-FOUND-SW-ON                 VALUE 'Y'.
009900     88  W-PLAN-FOUND-SW-OFF                 VALUE 'N'.
010000
010100*    W-NUM-CYCLES/W-CYCLE-IX -- how many withdrawal "bursts" the   *
010200*    campaign runs and which one SUB-4100-CYCLE is currently on.   *
010300 01  W-NUM-CYCLES                PIC S9(4)  COMP.
010400 01  W-CYCLE-IX                  PIC S9(4)  COMP.
010500*    W-WINDOW-SIZE/W-USED-STEP/W-WINDOW-START -- the step span a  *
010600*    cycle covers and where the next cycle picks up from; wraps    *
010700*    back to the alert's start step if it would run past the end. *
010800 01  W-WINDOW-SIZE               PIC S9(4)  COMP.
010900 01  W-USED-STEP                 PIC S9(9)  COMP-3.
011000 01  W-WINDOW-START              PIC S9(9)  COMP-3.
011100*    W-DAY-IX/W-DAY-END -- the PERFORM VARYING bounds for walking  *
011200*    one step at a time across a cycle's window.                  *
011300 01  W-DAY-IX                    PIC S9(9)  COMP-3.
011400 01  W-DAY-END                   PIC S9(9)  COMP-3.
011500*    W-DAILY-TOTAL/W-DEPOSITED/W-REMAINING -- the day's withdrawal *
011600*    target, how much has been fragmented toward it so far, and    *
011700*    how much is left for the next fragment to not overshoot.      *
011800 01  W-DAILY-TOTAL                PIC S9(9)V99
011900                                              COMP-3.
012000 01  W-DEPOSITED                  PIC S9(9)V99
012100                                              COMP-3.
012200 01  W-REMAINING                  PIC S9(9)V99
012300                                              COMP-3.
012400 01  W-FRAG-AMOUNT                PIC S9(9)V99
012500                                              COMP-3.
012600 01  W-PLAN-ALERT-ID-SAVE         PIC S9(9)  COMP-3.
012700
012800*    Fixed fragment-size bounds for this typology -- see the      *
012900*    AMLENG-007 note at SUB-4300-FRAGMENT-DAY for where the 4/180  *
013000*    figures come from.                                           *
013100 01  W-FRAG-RANGE.
013200     05  W-MIN-FRAG              PIC S9(7)V99
013300                                             COMP-3  VALUE 4.
013400     05  W-MAX-FRAG              PIC S9(7)V99
013500                                             COMP-3  VALUE 180.
013600
013700 01  FILLER REDEFINES W-FRAG-RANGE.
013800     05  W-FRAG-RANGE-X          PIC X(10).
013900
014000*    Carried from the common model template; not stamped onto     *
014100*    the output row by this program today.                        *
014200 01  W-CURRENT-DATE.
014300     05  W-CURRENT-YYYY-MM-DD
014400                             PIC 9(08).
014500     05  W-CURRENT-HH-MM-SS-HS
014600                             PIC 9(08).
014700     05  FILLER              PIC X(05).
014800
014900 01  FILLER REDEFINES W-CURRENT-DATE.
015000     05  W-CURRENT-DATE-DIGITS
015100                             PIC 9 OCCURS 16.
015200     05  FILLER              PIC X(05).
015300
015400 01  FILLER REDEFINES W-COMPILED-DATE.
015500     05  W-COMPILED-DATE-NUM PIC 9(08).
015600     05  W-COMPILED-TIME-NUM PIC 9(06).
015700     05  FILLER              PIC X(07).
015800/
015900 LINKAGE SECTION.
016000*----------------
016100
016200*    CP-FUNCTION-PLAN/CP-FUNCTION-PLAY drive the EVALUATE in       *
016300*    SUB-2000-PROCESS -- CSHBATCH calls PLAN once per withdrawal   *
016400*    alert during start-up and PLAY once per account per step      *
016500*    during the main simulation loop.                             *
016600 01  L-PARAMETER.            COPY CSHTXNL.
016700/
016800 PROCEDURE DIVISION USING L-PARAMETER.
016900*==================
017000
017100 MAIN.
017200*-----
017300*    Standard three-part CALLed-model driver; see CSHDEP's MAIN    *
017400*    banner for the shape shared by this whole program family.     *
017500
017600     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
017700
017800     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
017900
018000     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
018100     .
018200 MAIN-EXIT.
018300     GOBACK.
018400/
018500 SUB-1000-START-UP.
018600*------------------
018700*    Once-per-job-step init -- besides the usual compiled-date     *
018800*    banner, this also zeroes W-PLAN-CNT so the plan table starts  *
018900*    empty for the run (CSHBATCH never CALLs PLAN before this).    *
019000
019100     IF      W-NOT-FIRST-CALL
019200         GO TO SUB-1000-EXIT
019300     END-IF
019400
019500     SET  W-NOT-FIRST-CALL   TO TRUE
019600     MOVE 0                  TO W-PLAN-CNT
019700     MOVE FUNCTION WHEN-COMPILED
019800                             TO W-COMPILED-DATE
019900
020000     DISPLAY 'CSHFWD   compiled on '
020100         W-COMPILED-DATE-YYYY '/'
020200         W-COMPILED-DATE-MM   '/'
020300         W-COMPILED-DATE-DD   ' at '
020400         W-COMPILED-TIME-HH   ':'
020500         W-COMPILED-TIME-MM   ':'
020600         W-COMPILED-TIME-SS
020700     .
020800 SUB-1000-EXIT.
020900     EXIT.
021000/
021100 SUB-2000-PROCESS.
021200*-----------------
021300*    Two entry functions only -- PLAN builds the schedule for an   *
021400*    alert, PLAY replays whatever is due on the current step.       *
021500*    Anything else is a wiring mistake in the caller.               *
021600
021700     MOVE 0                  TO CP-RESPONSE-CODE
021800     MOVE SPACES             TO CP-RESPONSE-MSG
021900
022000     EVALUATE TRUE
022100       WHEN CP-FUNCTION-PLAN
022200         PERFORM SUB-4000-PLAN THRU SUB-4000-EXIT
022300
022400       WHEN CP-FUNCTION-PLAY
022500         PERFORM SUB-5000-PLAY THRU SUB-5000-EXIT
022600
022700       WHEN OTHER
022800         MOVE 99              TO CP-RESPONSE-CODE
022900         STRING 'Unknown CSHFWD function "'
023000                 CP-FUNCTION
023100                 '"'  DELIMITED SIZE
023200                           INTO CP-RESPONSE-MSG
023300     END-EVALUATE
023400     .
023500 SUB-2000-EXIT.
023600     EXIT.
023700/
023800 SUB-3000-SHUT-DOWN.
023900*-------------------
024000*    Debug trace only -- compiled out on a production assemble;   *
024100*    same pattern as every model program in this family.          *
024200
024300D    IF      CP-RESPONSE-GOOD
024400D        DISPLAY 'CSHFWD completed successfully'
024500D    ELSE
024600D        DISPLAY 'CSHFWD ended with error '
024700D                CP-RESPONSE-CODE
024800D                ': '
024900D                CP-RESPONSE-MSG
025000D    END-IF
025100     .
025200 SUB-3000-EXIT.
025300     EXIT.
025400/
025500 SUB-4000-PLAN.
025600*--------------
025620*    Three levels of nesting build one plan row, outside-in:       *
025630*      cycle   (SUB-4100-CYCLE)       -- a burst of consecutive    *
025640*                                        withdrawal days, 3 to 15  *
025650*                                        steps wide, drawn from    *
025660*                                        CSHPOWL each time;        *
025670*      day     (SUB-4200-DAY)         -- one day's total amount    *
025680*                                        to withdraw, also drawn;  *
025690*      fragment(SUB-4300-FRAGMENT-DAY)-- that day's amount cut     *
025700*                                        into 4-180 unit pieces    *
025710*                                        until the day's total is  *
025720*                                        reached or the table of   *
025730*                                        4000 fragments per plan   *
025740*                                        row fills up.              *
025750*    SUB-5000-PLAY later walks the finished PLAN-FRAG-STEP/        *
025760*    -AMOUNT table one step at a time and fires CSHOUT for         *
025770*    whatever fragment is due.                                     *
025780
025800*    Target account is simply the alert's own account -- this
025900*    slice's ALERT-RECORD carries one target, not a member list.
026000
026100     PERFORM SUB-4010-FIND-OR-ADD-PLAN THRU SUB-4010-EXIT
026200
026300     IF      NOT CP-RESPONSE-GOOD
026400         GO TO SUB-4000-EXIT
026500     END-IF
026600
026700     MOVE CP-ALERT-ID        TO PLAN-ALERT-ID(W-PL-DX)
026800     SET  PLAN-TYPE-WITHDRAWAL(W-PL-DX)
026900                             TO TRUE
027000     MOVE CP-ALERT-ACCT-ID   TO PLAN-TARGET-ACCT-ID(W-PL-DX)
027100     MOVE 0                  TO PLAN-FRAG-CNT(W-PL-DX)
027200     MOVE 'N'                TO PLAN-CAPACITY-HIT(W-PL-DX)
027300
027400*    Number of withdrawal cycles (bursts of days) over the life   *
027500*    of the alert -- 3 to 40, power-law weighted toward fewer.     *
027600     MOVE 'B'                TO CPL-MODE
027700     MOVE 3                  TO CPL-MIN
027800     MOVE 40                 TO CPL-MAX
027900     MOVE 1.5                TO CPL-ALPHA
028000     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
028100     MOVE CPL-RESULT         TO W-NUM-CYCLES
028200
028300     MOVE CP-ALERT-START-STEP
028400                             TO W-USED-STEP
028500
028600     PERFORM SUB-4100-CYCLE THRU SUB-4100-EXIT
028700         VARYING W-CYCLE-IX FROM 1 BY 1
028800           UNTIL W-CYCLE-IX > W-NUM-CYCLES
028900              OR PLAN-CAPACITY-WAS-HIT(W-PL-DX)
029000     .
029100 SUB-4000-EXIT.
029200     EXIT.
029300/
029400 SUB-4010-FIND-OR-ADD-PLAN.
029500*--------------------------
029600*    Linear scan for an existing plan row for this alert -- an     *
029700*    alert is only ever PLANned once in a run, so this almost       *
029800*    always falls straight through to the "add" branch below, but  *
029900*    the lookup guards against CSHBATCH double-calling PLAN.       *
030000
030100     SET  W-PLAN-FOUND-SW-OFF
030200                             TO TRUE
030300
030400     PERFORM SUB-4011-SCAN-PLAN THRU SUB-4011-EXIT
030500         VARYING W-PL-DX FROM 1 BY 1
030600           UNTIL W-PL-DX > W-PLAN-CNT
030700              OR W-PLAN-FOUND-SW-ON
030800
030900     IF      W-PLAN-FOUND-SW-ON
031000         GO TO SUB-4010-EXIT
031100     END-IF
031200
031300     IF      W-PLAN-CNT NOT < 100
031400         MOVE 99              TO CP-RESPONSE-CODE
031500         MOVE 'CSHFWD plan table full -- AMLENG-093'
031600                             TO CP-RESPONSE-MSG
031700         GO TO SUB-4010-EXIT
031800     END-IF
031900
032000     ADD  1                  TO W-PLAN-CNT
032100     SET  W-PL-DX            TO W-PLAN-CNT
032200     .
032300 SUB-4010-EXIT.
032400     EXIT.
032500/
032600 SUB-4011-SCAN-PLAN.
032700*-------------------
032750*    Single-row test for the PERFORM VARYING in SUB-4010 --        *
032760*    matches this alert's ID against whatever plan row W-PL-DX     *
032770*    currently points at.                                          *
032800
032900     IF      PLAN-ALERT-ID(W-PL-DX) = CP-ALERT-ID
033000         SET  W-PLAN-FOUND-SW-ON
033100                             TO TRUE
033200     END-IF
033300     .
033400 SUB-4011-EXIT.
033500     EXIT.
033600/
033700 SUB-4100-CYCLE.
033800*---------------
033900*    One withdrawal cycle -- draw a window size (3 to 15 steps),   *
034000*    wrap back to the alert's start if the window would overrun    *
034100*    the alert's end step, then fragment every day in the window.  *
034200
034300     MOVE 'B'                TO CPL-MODE
034400     MOVE 3                  TO CPL-MIN
034500     MOVE 15                 TO CPL-MAX
034600     MOVE 1.5                TO CPL-ALPHA
034700     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
034800     MOVE CPL-RESULT         TO W-WINDOW-SIZE
034900
035000     IF      (W-USED-STEP + W-WINDOW-SIZE) > CP-ALERT-END-STEP
035100         MOVE CP-ALERT-START-STEP
035200                             TO W-USED-STEP
035300     END-IF
035400
035500     MOVE W-USED-STEP        TO W-WINDOW-START
035600     ADD  W-WINDOW-SIZE      TO W-USED-STEP
035700     COMPUTE W-DAY-END       =  W-WINDOW-START
035800                                + W-WINDOW-SIZE - 1
035900
036000     PERFORM SUB-4200-DAY THRU SUB-4200-EXIT
036100         VARYING W-DAY-IX FROM W-WINDOW-START BY 1
036200           UNTIL W-DAY-IX > W-DAY-END
036300              OR PLAN-CAPACITY-WAS-HIT(W-PL-DX)
036400     .
036500 SUB-4100-EXIT.
036600     EXIT.
036700/
036800 SUB-4200-DAY.
036900*-------------
036950*    One calendar day of a cycle -- draw the day's total withdrawal *
036960*    amount, then keep fragmenting it down (SUB-4300) until the     *
036970*    running sum reaches that total or the plan table fills up.     *
037000
037100*    Daily total is a withdrawal magnitude, not a signed amount --
037200*    we draw and fragment the magnitude directly and never carry
037300*    a negative daily total in working storage; the sign only
037400*    ever mattered back when this shared the withdrawal side's
037500*    single accumulator with the deposit side, and every fragment
037600*    this table stores is a positive magnitude either way.
037700
037800     MOVE 'D'                TO CPL-MODE
037900     MOVE 800                TO CPL-MIN
038000     MOVE 50000               TO CPL-MAX
038100     MOVE 1.6                TO CPL-ALPHA
038200     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
038300     MOVE CPL-RESULT         TO W-DAILY-TOTAL
038400
038500     MOVE 0                  TO W-DEPOSITED
038600
038700     PERFORM SUB-4300-FRAGMENT-DAY THRU SUB-4300-EXIT
038800         UNTIL W-DEPOSITED NOT < W-DAILY-TOTAL
038900            OR PLAN-CAPACITY-WAS-HIT(W-PL-DX)
039000     .
039100 SUB-4200-EXIT.
039200     EXIT.
039300/
039400 SUB-4300-FRAGMENT-DAY.
039500*----------------------
039600
039700*    LEGAL_LIMIT = 6000.00 -- minFrac/maxFrac are fixed constants
039800*    (floor(0.0007*6000)=4, floor(0.030*6000)=180), not computed
039900*    here, per AMLENG-007's original parameter set -- same figures
040000*    CSHFDEP uses (AMLENG-006).
040100
040200     MOVE 'B'                TO CPL-MODE
040300     MOVE W-MIN-FRAG         TO CPL-MIN
040400     MOVE W-MAX-FRAG         TO CPL-MAX
040500     MOVE 2.7                TO CPL-ALPHA
040600     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
040700     MOVE CPL-RESULT         TO W-FRAG-AMOUNT
040800
040900*    Clip the last fragment of the day so the day's running total  *
041000*    lands exactly on W-DAILY-TOTAL instead of overshooting it.     *
041100     COMPUTE W-REMAINING     =  W-DAILY-TOTAL - W-DEPOSITED
041200     IF      W-FRAG-AMOUNT > W-REMAINING
041300         MOVE W-REMAINING     TO W-FRAG-AMOUNT
041400     END-IF
041500
041600     IF      PLAN-FRAG-CNT(W-PL-DX) NOT < 4000
041700         SET  PLAN-CAPACITY-WAS-HIT(W-PL-DX)                      AMLNG157
041800                             TO TRUE
041900         GO TO SUB-4300-EXIT
042000     END-IF
042100
042150*    Record the fragment at the next free slot in this plan row's  *
042160*    own fragment sub-table -- PL-DX indexes within the row, W-PL- *
042170*    DX indexes the row itself; the two nest exactly the way       *
042180*    CSHPLANL declares them (OCCURS within OCCURS).                *
042200     ADD  1                  TO PLAN-FRAG-CNT(W-PL-DX)
042300     SET  PL-DX              TO PLAN-FRAG-CNT(W-PL-DX)
042400     MOVE W-DAY-IX            TO PLAN-FRAG-STEP(W-PL-DX, PL-DX)
042500     MOVE W-FRAG-AMOUNT       TO PLAN-FRAG-AMOUNT(W-PL-DX, PL-DX)
042600
042700     ADD  W-FRAG-AMOUNT      TO W-DEPOSITED
042800     .
042900 SUB-4300-EXIT.
043000     EXIT.
043100/
043200 SUB-5000-PLAY.
043300*---------------
043400*    Once per account per step -- scan every plan row whose        *
043500*    target account matches the account CSHBATCH is ticking, and   *
043600*    within each matching row, every fragment scheduled for the     *
043700*    current step.  Usually finds nothing; a fragment only lands    *
043800*    on a step it was actually scheduled for in SUB-4300.           *
043900
044000     MOVE 0                  TO CP-TXN-CNT
044100     SET  CT-DX              TO CP-TXN-CNT
044200
044300     PERFORM SUB-5010-SCAN-PLANS THRU SUB-5010-EXIT
044400         VARYING W-PL-DX FROM 1 BY 1
044500           UNTIL W-PL-DX > W-PLAN-CNT
044600
044700     SET  CP-TXN-CNT         TO CT-DX
044800     .
044900 SUB-5000-EXIT.
045000     EXIT.
045100/
045200 SUB-5010-SCAN-PLANS.
045300*--------------------
045400
045500     IF      PLAN-TARGET-ACCT-ID(W-PL-DX) = CP-ACCT-ID
045600         PERFORM SUB-5100-SCAN-FRAGMENTS THRU SUB-5100-EXIT
045700             VARYING PL-DX FROM 1 BY 1
045800               UNTIL PL-DX > PLAN-FRAG-CNT(W-PL-DX)
045900     END-IF
046000     .
046100 SUB-5010-EXIT.
046200     EXIT.
046300/
046400 SUB-5100-SCAN-FRAGMENTS.
046500*------------------------
046600
046700     IF      PLAN-FRAG-STEP(W-PL-DX, PL-DX) = CP-STEP
046800         MOVE PLAN-FRAG-AMOUNT(W-PL-DX, PL-DX)
046900                             TO W-FRAG-AMOUNT
047000         MOVE PLAN-ALERT-ID(W-PL-DX)
047100                             TO W-PLAN-ALERT-ID-SAVE
047200         PERFORM SUB-5300-CALL-CSHOUT THRU SUB-5300-EXIT
047300     END-IF
047400     .
047500 SUB-5100-EXIT.
047600     EXIT.
047700/
047800 SUB-5300-CALL-CSHOUT.
047900*----------------------
048000
048100*    Unlike CSHFDEP, there is no split and no inline fallback --
048200*    every fragment of a structured withdrawal is a cash-out,
048300*    and CSHOUT always exposes the register entry point.
048400
048500     SET  WCO-CP-FUNCTION-REGISTER
048600                             TO TRUE
048700     MOVE CP-STEP            TO WCO-CP-STEP
048800     MOVE CP-ACCT-ID         TO WCO-CP-ACCT-ID
048900     MOVE CP-BRANCH-ID       TO WCO-CP-BRANCH-ID
049000     MOVE CP-ACCT-IS-SAR     TO WCO-CP-ACCT-IS-SAR
049100     MOVE W-FRAG-AMOUNT      TO WCO-CP-REG-AMOUNT
049150*    Fixed description literal -- lets a downstream analyst filter *
049160*    TRANSACT.DAT for this typology's rows without cross-checking  *
049170*    the alert table.                                              *
049200     MOVE 'FRAGMENTED_WITHDRAWAL'
049300                             TO WCO-CP-REG-DESC
049400     MOVE W-PLAN-ALERT-ID-SAVE
049500                             TO WCO-CP-REG-ALERT-ID
049600
049700     CALL W-CSHOUT-PROG   USING W-CSHOUT-PARAMETER
049800
049900     PERFORM SUB-9710-APPEND-RESULT THRU SUB-9710-EXIT
050000     .
050100 SUB-5300-EXIT.
050200     EXIT.
050300/
050400 SUB-9710-APPEND-RESULT.
050500*-----------------------
050600*    Copy CSHOUT's one returned row (index 1 -- the register       *
050700*    entry point only ever returns a single transaction) into      *
050800*    this program's own CP-TXN-OCCS table under CT-DX.             *
050900
051000     SET  CT-DX           UP BY 1
051100     MOVE WCO-CT-STEP(1)     TO CT-STEP(CT-DX)
051200     MOVE WCO-CT-DESC(1)     TO CT-DESC(CT-DX)
051300     MOVE WCO-CT-AMOUNT(1)   TO CT-AMOUNT(CT-DX)
051400     MOVE WCO-CT-ORIG-ACCT-ID(1)
051500                             TO CT-ORIG-ACCT-ID(CT-DX)
051600     MOVE WCO-CT-BENE-ACCT-ID(1)
051700                             TO CT-BENE-ACCT-ID(CT-DX)
051800     MOVE WCO-CT-IS-SAR(1)   TO CT-IS-SAR(CT-DX)
051900     MOVE WCO-CT-ALERT-ID(1) TO CT-ALERT-ID(CT-DX)
052000     .
052100 SUB-9710-EXIT.
052200     EXIT.
