000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHDEP  -- CashDepositModel.  Every simulation step, every      *
000300*            account on the book receives exactly one cash-in-   *
000400*            at-branch deposit; no schedule gating at all.  The   *
000500*            amount is drawn uniformly from the account's normal  *
000600*            or SAR-suspicious range, per MODELPARM.DAT row       *
000700*            CASH-DEPOSIT.                                       *
000800*                                                                *
000820* This is the simplest of the five AMLENG cash models -- one     *
000830* draw, one transaction row, no fragmentation, no campaign       *
000840* planning, no capacity guard.  CSHFDEP and CSHFWD are the two    *
000850* models that actually schedule and fragment; this one exists so *
000860* ordinary non-suspicious accounts still generate a plausible     *
000870* deposit history for the model to train against.                *
000900* CHANGE LOG                                                     *
001000* ----------------------------------------------------------     *
001100* 1988-05-06  RHV  AMLENG-003  First release.                    *
001200* 1991-09-02  DOP  AMLENG-091  TX-IS-SAR now explicitly set from  *
001300*             the beneficiary (branch) side, not the account --  *
001400*             branches never carry a SAR flag in ACCOUNTS.DAT so *
001500*             this is always 'N' today, but the field is wired   *
001600*             up right in case a SAR branch is ever loaded.       *
001700* 1998-12-03  TLM  Y2K-0007  Year-2000 review -- no date math in  *
001800*             this program, reviewed and passed as-is.           *
001850* 2002-11-14  RHV  AMLENG-205  Reviewed alongside the CSHFDEP/    *
001860*             CSHFWD capacity-guard change (see their logs) --    *
001870*             SUB-9010-PICK-RANGE's plain normal/case split does  *
001880*             not need a guard of its own; confirmed, no code     *
001890*             change made here.                                  *
001900*================================================================*
002000
002100 IDENTIFICATION DIVISION.
002200*========================
002300
002400 PROGRAM-ID.             CSHDEP.
002500 AUTHOR.                 R J HALVORSEN.
002600 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
002700 DATE-WRITTEN.           05/06/88.
002800 DATE-COMPILED.
002900 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
003000
003100 ENVIRONMENT DIVISION.
003200*=====================
003300
003400 CONFIGURATION SECTION.
003500*----------------------
003600
003700 SOURCE-COMPUTER.
003800     IBM-3090.
003900 OBJECT-COMPUTER.
004000     IBM-3090.
004100 SPECIAL-NAMES.
004200*    UPSI-0 is the shop's standard "rerun" switch -- set ON at   *
004210*    the JCL step when a prior run abended partway through and    *
004220*    the operator wants the restart banner instead of the normal  *
004230*    one.  CSHDEP does not test it itself; it is declared here    *
004240*    only because CSHCMNW and the common JCL procs expect every   *
004250*    AMLENG program to carry the same SPECIAL-NAMES paragraph.    *
004300     C01                  IS TOP-OF-FORM
004400     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
004500     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
004600            OFF STATUS    IS AMLENG-NORMAL-SW.
004700
004800 INPUT-OUTPUT SECTION.
004900*---------------------
005000
005100 FILE-CONTROL.
005200*    No SELECTs -- CSHDEP is a CALLed subprogram with no files   *
005210*    of its own; all of ACCOUNTS.DAT/MODELPARM.DAT/TRANSACT.DAT   *
005220*    I-O belongs to the CSHBATCH driver.                         *
005300/
005400 DATA DIVISION.
005500*==============
005600
005700 FILE SECTION.
005800*-------------
005900
006000 WORKING-STORAGE SECTION.
006100*------------------------
006200
006300 COPY CSHCMNW.
006400
006500*    W-CSHRAND-PROG / W-CSHRAND-PARAMETER -- the CALL literal    *
006510*    and shared linkage block used every time this program needs *
006520*    its own uniform [0,1) draw (the SAR-range split below does   *
006530*    not call CSHPOWL -- a plain deposit has no power-law shape). *
006600 01  W-CSHRAND-PROG          PIC X(8)   VALUE 'CSHRAND'.
006700 01  W-CSHRAND-PARAMETER.    COPY CSHRANDL.
006800
006900*    W-AMOUNT-RANGE / W-AMOUNT / W-UNIFORM-R / W-BENE-IS-SAR --   *
006910*    private scratch for this program, pulled in from CSHDEPW so *
006920*    the record layout lives in one copybook and can be widened   *
006930*    later without touching this source member.                  *
007000 COPY CSHDEPW.
007100
007200 01  FILLER REDEFINES W-AMOUNT-RANGE.
007300     05  W-AMOUNT-RANGE-X        PIC X(10).
007400
007500*    W-CURRENT-DATE and its digit-array REDEFINES are carried     *
007510*    here from the common template for every AMLENG model         *
007520*    program; CSHDEP itself stamps no date onto the transaction    *
007530*    row today (TX-STEP is the only "when" a fragment needs) but  *
007540*    the block stays in case a future change wants a wall-clock   *
007550*    run date on the record.                                      *
007600 01  W-CURRENT-DATE.
007700     05  W-CURRENT-YYYY-MM-DD
007800                             PIC 9(08).
007900     05  W-CURRENT-HH-MM-SS-HS
008000                             PIC 9(08).
008100     05  FILLER              PIC X(05).
008200
008300 01  FILLER REDEFINES W-CURRENT-DATE.
008400     05  W-CURRENT-DATE-DIGITS
008500                             PIC 9 OCCURS 16.
008600     05  FILLER              PIC X(05).
008700
008800 01  FILLER REDEFINES W-COMPILED-DATE.
008900     05  W-COMPILED-DATE-NUM PIC 9(08).
009000     05  W-COMPILED-TIME-NUM PIC 9(06).
009100     05  FILLER              PIC X(07).
009200/
009300 LINKAGE SECTION.
009400*----------------
009500
009600*    L-PARAMETER is the CP-/CT- block CSHBATCH fills in before    *
009610*    every CALL -- CP- fields are the account/model context going *
009620*    in, CT- fields (the CP-TXN-OCCS table) are the transaction    *
009630*    rows coming back out.  See CSHTXNL for the full layout.       *
009700 01  L-PARAMETER.            COPY CSHTXNL.
009800/
009900 PROCEDURE DIVISION USING L-PARAMETER.
010000*==================
010100
010200 MAIN.
010300*-----
010400*    Standard three-part driver for a CALLed AMLENG model:        *
010500*    one-time start-up banner, the actual per-call processing,    *
010600*    then a shutdown check of the response code.  Every cash      *
010700*    model program in this family (CSHDEP/CSHCHK/CSHOUT/CSHFDEP/  *
010800*    CSHFWD) follows this same three-paragraph shape.             *
010900
011000     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
011100
011200     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011300
011400     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
011500     .
011600 MAIN-EXIT.
011700     GOBACK.
011800/
011900 SUB-1000-START-UP.
012000*------------------
012100*    Runs once per job step -- the W-NOT-FIRST-CALL 88 (set in     *
012200*    CSHCMNW) makes every later CALL from CSHBATCH skip straight   *
012300*    past this paragraph, since the step loop in CSHBATCH may      *
012400*    CALL this program thousands of times in one run.              *
012500
012600     IF      W-NOT-FIRST-CALL
012700         GO TO SUB-1000-EXIT
012800     END-IF
012900
013000     SET  W-NOT-FIRST-CALL   TO TRUE
013100     MOVE FUNCTION WHEN-COMPILED
013200                             TO W-COMPILED-DATE
013300
013400     DISPLAY 'CSHDEP   compiled on '
013500         W-COMPILED-DATE-YYYY '/'
013600         W-COMPILED-DATE-MM   '/'
013700         W-COMPILED-DATE-DD   ' at '
013800         W-COMPILED-TIME-HH   ':'
013900         W-COMPILED-TIME-MM   ':'
014000         W-COMPILED-TIME-SS
014100     .
014200 SUB-1000-EXIT.
014300     EXIT.
014400/
014500 SUB-2000-PROCESS.
014600*-----------------
014700*    One pass through here is one deposit for one account on one  *
014800*    simulation step -- CSHBATCH has already moved the account's   *
014900*    SAR flag and the CASH-DEPOSIT model row's normal/case ranges  *
015000*    into CP- fields before the CALL.  The transaction table       *
015100*    (CP-TXN-OCCS) always comes back with exactly one row.         *
015200
015300     MOVE 0                  TO CP-TXN-CNT
015400     SET  CT-DX              TO CP-TXN-CNT
015500     MOVE 0                  TO CP-RESPONSE-CODE
015600     MOVE SPACES             TO CP-RESPONSE-MSG
015700
015800     PERFORM SUB-9010-PICK-RANGE THRU SUB-9010-EXIT
015900
016000     PERFORM SUB-9901-CALL-CSHRAND THRU SUB-9901-EXIT
016100     MOVE W-RANDOM-NO        TO W-UNIFORM-R
016200
016300*    Plain linear interpolation between the range bounds -- this  *
016400*    model draws uniformly, not from the CSHPOWL power-law curve; *
016500*    a routine deposit has no reason to favor small amounts the   *
016600*    way a structuring fragment does.                             *
016700     COMPUTE W-AMOUNT ROUNDED
016800                             =  W-RANGE-MIN
016900                                + W-UNIFORM-R
017000                                  * (W-RANGE-MAX - W-RANGE-MIN)
017100
017200*    1991-09-02 DOP AMLENG-091 -- bene (branch) SAR flag; no
017300*    branch carries one in ACCOUNTS.DAT today so this is 'N'.
017400     MOVE 'N'                TO W-BENE-IS-SAR
017500
017600*    Build the one output row and hand the count back as 1.       *
017700     SET  CT-DX           UP BY 1
017800     MOVE CP-STEP            TO CT-STEP(CT-DX)
017900     SET  CT-DESC-CASH-DEPOSIT
018000                          IN CP-TXN-OCCS(CT-DX)
018100                             TO TRUE
018200     MOVE W-AMOUNT           TO CT-AMOUNT(CT-DX)
018300     MOVE CP-ACCT-ID         TO CT-ORIG-ACCT-ID(CT-DX)
018400     MOVE CP-BRANCH-ID       TO CT-BENE-ACCT-ID(CT-DX)
018500     MOVE W-BENE-IS-SAR      TO CT-IS-SAR(CT-DX)                  AMLNG091
018600     MOVE 0                  TO CT-ALERT-ID(CT-DX)
018700
018800     SET  CP-TXN-CNT         TO CT-DX
018900     .
019000 SUB-2000-EXIT.
019100     EXIT.
019200/
019300 SUB-3000-SHUT-DOWN.
019400*-------------------
019500*    Debug-only trace, compiled out by UPSI-0 class 'D' lines      *
019600*    on a production assemble -- left wired for the next time      *
019700*    a discrepancy has to be chased account-by-account.           *
019800
019900D    IF      CP-RESPONSE-GOOD
020000D        DISPLAY 'CSHDEP completed successfully'
020100D    ELSE
020200D        DISPLAY 'CSHDEP ended with error '
020300D                CP-RESPONSE-CODE
020400D                ': '
020500D                CP-RESPONSE-MSG
020600D    END-IF
020700     .
020800 SUB-3000-EXIT.
020900     EXIT.
021000/
021100 SUB-9010-PICK-RANGE.
021200*---------------------
021300*    CashDepositModel's whole SAR-conditional logic in one place *
021400*    -- a suspicious account draws from the wider CASE-MIN/       *
021500*    CASE-MAX band, everyone else draws from NORM-MIN/NORM-MAX.   *
021600
021700     IF      CP-ACCT-IS-SAR-YES
021800         MOVE CP-CASE-MIN     TO W-RANGE-MIN
021900         MOVE CP-CASE-MAX     TO W-RANGE-MAX
022000     ELSE
022100         MOVE CP-NORM-MIN     TO W-RANGE-MIN
022200         MOVE CP-NORM-MAX     TO W-RANGE-MAX
022300     END-IF
022400     .
022500 SUB-9010-EXIT.
022600     EXIT.
022700/
022800 SUB-9901-CALL-CSHRAND.
022900*----------------------
023000*    Zero seed in/out on every call -- CSHRAND hashes its own      *
023100*    seed internally off the account ID text passed up by         *
023200*    CSHBATCH; this program never seeds the draw itself.           *
023300
023400     MOVE 0                  TO CSHR-SEED-NO
023500     MOVE SPACES             TO CSHR-SEED-TEXT
023600     CALL W-CSHRAND-PROG  USING W-CSHRAND-PARAMETER
023700     MOVE CSHR-RANDOM-NO     TO W-RANDOM-NO
023800     .
023900 SUB-9901-EXIT.
024000     EXIT.
