000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHCHK  -- CashCheckDepositModel.  The automatic per-step       *
000300*            schedule check is stubbed OFF in this model -- it   *
000400*            unconditionally evaluates false, by design, so       *
000500*            CP-FUNCTION-AUTO always emits zero transactions on   *
000600*            its own.  The model only produces check deposits     *
000700*            through the direct-register entry point,             *
000800*            CP-FUNCTION-REGISTER, called by CSHFDEP.             *
000900*            Do NOT add an interval here -- this has been         *
001000*            reviewed twice (see 1991-04 and 1996-08 below) and   *
001100*            both times the answer was "no schedule".             *
001200*                                                                *
001220* Two entry points live in this one program because fraud-sys    *
001230* asked, twice, for CashCheckDepositModel to behave the same way  *
001240* CSHDEP does -- draw on its own, every step.  Both times the      *
001250* request was declined: check deposits in the real book only      *
001260* happen as part of a structuring campaign's deposit leg, never    *
001270* on their own, so the unconditional-AUTO path and the eachCount   *
001280* burst sampler beneath it stay dark.  See SUB-9010-AUTO.         *
001300* CHANGE LOG                                                     *
001400* ----------------------------------------------------------     *
001500* 1988-05-11  RHV  AMLENG-004  First release -- burst-sample     *
001600*             path written in full under the auto schedule flag  *
001700*             for when the flag is someday turned on.            *
001800* 1991-04-22  DOP  AMLENG-095  Confirmed with fraud-systems       *
001900*             analysis that CP-FUNCTION-AUTO is to stay          *
002000*             permanently off; do not wire a real interval here. *
002100* 1996-08-14  TLM  AMLENG-160  Re-confirmed after a change        *
002200*             request asked for a "check deposit interval" --    *
002300*             request was declined, model behavior unchanged.     *
002400* 1998-12-03  TLM  Y2K-0007  Year-2000 review -- no date math in  *
002500*             this program, reviewed and passed as-is.           *
002550* 2003-09-22  DOP  AMLENG-215  Third request for an automatic      *
002560*             check-deposit interval, from a new analyst who       *
002570*             had not seen the 1991/1996 rulings -- declined for  *
002580*             the same reason; this entry is so the next person   *
002590*             who asks finds it faster.                           *
002600*================================================================*
002700
002800 IDENTIFICATION DIVISION.
002900*========================
003000
003100 PROGRAM-ID.             CSHCHK.
003200 AUTHOR.                 R J HALVORSEN.
003300 INSTALLATION.           MERIDIAN TRUST DATA SVCS - FRAUD SYS.
003400 DATE-WRITTEN.           05/11/88.
003500 DATE-COMPILED.
003600 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
003700
003800 ENVIRONMENT DIVISION.
003900*=====================
004000
004100 CONFIGURATION SECTION.
004200*----------------------
004300
004400 SOURCE-COMPUTER.
004500     IBM-3090.
004600 OBJECT-COMPUTER.
004700     IBM-3090.
004800 SPECIAL-NAMES.
004850*    Standard shop boilerplate -- see CSHDEP's SPECIAL-NAMES      *
004860*    comment for what UPSI-0 and the two status conditions are    *
004870*    for; CSHCHK does not test either one.                        *
004900     C01                  IS TOP-OF-FORM
005000     CLASS W-ALPHA-CLASS  IS 'A' THRU 'Z'
005100     UPSI-0 ON STATUS     IS AMLENG-RERUN-SW
005200            OFF STATUS    IS AMLENG-NORMAL-SW.
005300
005400 INPUT-OUTPUT SECTION.
005500*---------------------
005600
005700 FILE-CONTROL.
005750*    CALLed subprogram -- no SELECTs, no files of its own.       *
005800/
005900 DATA DIVISION.
006000*==============
006100
006200 FILE SECTION.
006300*-------------
006400
006500 WORKING-STORAGE SECTION.
006600*------------------------
006700
006800 COPY CSHCMNW.
006900
007000*    CSHCHK CALLs two other house subprograms: CSHRAND direct for  *
007010*    the flat per-check amount draw in SUB-9031-EACH-CHECK, and    *
007020*    CSHPOWL for the eachCount burst size in SUB-9030-BURST.       *
007100 01  W-CSHRAND-PROG          PIC X(8)   VALUE 'CSHRAND'.
007200 01  W-CSHRAND-PARAMETER.    COPY CSHRANDL.
007300
007400 01  W-CSHPOWL-PROG          PIC X(8)   VALUE 'CSHPOWL'.
007500 01  W-CSHPOWL-PARAMETER.    COPY CSHPOWLL.
007600
007700*    The dead schedule switch itself -- always defaults to 'N'   *
007710*    and SUB-9010-AUTO forces it back to 'N' on every call, so    *
007720*    it can never actually test true; see the program banner.     *
007800 01  FILLER                  PIC X(01)       VALUE 'N'.
007900     88  W-AUTO-SCHEDULE-FIRES                VALUE 'Y'.
008000     88  W-AUTO-SCHEDULE-SKIPS                VALUE 'N'.
008100
008200 COPY CSHCHKW.
008300
008400 01  FILLER REDEFINES W-AMOUNT-RANGE.
008500     05  W-AMOUNT-RANGE-X         PIC X(10).
008600
008700*    Carried over from the common model template; not stamped     *
008710*    onto the output row by this program today.                  *
008800 01  W-CURRENT-DATE.
008900     05  W-CURRENT-YYYY-MM-DD
009000                             PIC 9(08).
009100     05  W-CURRENT-HH-MM-SS-HS
009200                             PIC 9(08).
009300     05  FILLER              PIC X(05).
009400
009500 01  FILLER REDEFINES W-CURRENT-DATE.
009600     05  W-CURRENT-DATE-DIGITS
009700                             PIC 9 OCCURS 16.
009800     05  FILLER              PIC X(05).
009900
010000 01  FILLER REDEFINES W-COMPILED-DATE.
010100     05  W-COMPILED-DATE-NUM PIC 9(08).
010200     05  W-COMPILED-TIME-NUM PIC 9(06).
010300     05  FILLER              PIC X(07).
010400/
010500 LINKAGE SECTION.
010600*----------------
010700
010800*    CP-FUNCTION drives the EVALUATE in SUB-2000-PROCESS below --  *
010810*    AUTO for the (dead) per-step schedule check, REGISTER for a   *
010820*    direct deposit handed down from CSHFDEP.                     *
010900 01  L-PARAMETER.            COPY CSHTXNL.
011000/
011100 PROCEDURE DIVISION USING L-PARAMETER.
011200*==================
011300
011400 MAIN.
011500*-----
011600*    Standard three-part CALLed-model driver -- see CSHDEP's MAIN  *
011700*    banner for the shape every cash model program shares.        *
011800
011900     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
012000
012100     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
012200
012300     PERFORM SUB-3000-SHUT-DOWN THRU SUB-3000-EXIT
012400     .
012500 MAIN-EXIT.
012600     GOBACK.
012700/
012800 SUB-1000-START-UP.
012900*------------------
013000*    Once-per-job-step banner; see CSHDEP's SUB-1000-START-UP     *
013100*    for why the first-call guard matters across thousands of     *
013200*    CALLs from the CSHBATCH step loop.                           *
013300
013400     IF      W-NOT-FIRST-CALL
013500         GO TO SUB-1000-EXIT
013600     END-IF
013700
013800     SET  W-NOT-FIRST-CALL   TO TRUE
013900     MOVE FUNCTION WHEN-COMPILED
014000                             TO W-COMPILED-DATE
014100
014200     DISPLAY 'CSHCHK   compiled on '
014300         W-COMPILED-DATE-YYYY '/'
014400         W-COMPILED-DATE-MM   '/'
014500         W-COMPILED-DATE-DD   ' at '
014600         W-COMPILED-TIME-HH   ':'
014700         W-COMPILED-TIME-MM   ':'
014800         W-COMPILED-TIME-SS
014900     .
015000 SUB-1000-EXIT.
015100     EXIT.
015200/
015300 SUB-2000-PROCESS.
015400*-----------------
015500*    Two CP-FUNCTION paths: AUTO (the per-step schedule call made *
015600*    by CSHBATCH for every account, every step) and REGISTER (the  *
015700*    direct deposit entry called only by CSHFDEP).  Anything else  *
015800*    is a wiring mistake upstream and gets flagged via the        *
015900*    response code rather than abending.                         *
016000
016100     MOVE 0                  TO CP-TXN-CNT
016200     SET  CT-DX              TO CP-TXN-CNT
016300     MOVE 0                  TO CP-RESPONSE-CODE
016400     MOVE SPACES             TO CP-RESPONSE-MSG
016500
016600     EVALUATE TRUE
016700       WHEN CP-FUNCTION-AUTO
016800         PERFORM SUB-9010-AUTO THRU SUB-9010-EXIT
016900
017000       WHEN CP-FUNCTION-REGISTER
017100         PERFORM SUB-9020-REGISTER THRU SUB-9020-EXIT
017200
017300       WHEN OTHER
017350*        Should never fire in production -- would mean CSHBATCH  *
017360*        or CSHFDEP passed a CP-FUNCTION value this program does  *
017370*        not recognize; treated as a caller bug, not our own.     *
017400         MOVE 99              TO CP-RESPONSE-CODE
017500         STRING 'Unknown CSHCHK function "'
017600                 CP-FUNCTION
017700                 '"'  DELIMITED SIZE
017800                           INTO CP-RESPONSE-MSG
017900     END-EVALUATE
018000
018100     SET  CP-TXN-CNT         TO CT-DX
018200     .
018300 SUB-2000-EXIT.
018400     EXIT.
018500/
018600 SUB-3000-SHUT-DOWN.
018700*-------------------
018800*    Debug trace only -- compiled out on a production assemble   *
018900*    by the 'D' in column 7; same pattern as every model program. *
019000
019100D    IF      CP-RESPONSE-GOOD
019200D        DISPLAY 'CSHCHK completed successfully'
019300D    ELSE
019400D        DISPLAY 'CSHCHK ended with error '
019500D                CP-RESPONSE-CODE
019600D                ': '
019700D                CP-RESPONSE-MSG
019800D    END-IF
019900     .
020000 SUB-3000-EXIT.
020100     EXIT.
020200/
020300 SUB-9010-AUTO.
020400*--------------
020500
020600*    1991-04-22 DOP AMLENG-095 / 1996-08-14 TLM AMLENG-160 --
020700*    this switch is never turned on.  Left wired so a future
020800*    change that DOES want an automatic check-deposit schedule
020900*    has somewhere to plug it in without restructuring the
021000*    paragraph.
021100
021200     SET  W-AUTO-SCHEDULE-SKIPS
021300                             TO TRUE
021400
021500     IF      W-AUTO-SCHEDULE-FIRES
021600         PERFORM SUB-9030-BURST THRU SUB-9030-EXIT
021700     END-IF
021800     .
021900 SUB-9010-EXIT.
022000     EXIT.
022100/
022200 SUB-9020-REGISTER.
022300*------------------
022400
022500*    Direct-register entry point -- orig is the branch, bene is
022600*    the account, amount/description supplied by the caller
022700*    (CSHFDEP, routing a fragment through the check-deposit leg).
022800
022900     SET  CT-DX           UP BY 1
023000     MOVE CP-STEP            TO CT-STEP(CT-DX)
023100     MOVE CP-REG-DESC        TO CT-DESC(CT-DX)
023200     MOVE CP-REG-AMOUNT      TO CT-AMOUNT(CT-DX)
023300     MOVE CP-BRANCH-ID       TO CT-ORIG-ACCT-ID(CT-DX)
023400     MOVE CP-ACCT-ID         TO CT-BENE-ACCT-ID(CT-DX)
023500     MOVE CP-ACCT-IS-SAR     TO CT-IS-SAR(CT-DX)
023600     MOVE CP-REG-ALERT-ID    TO CT-ALERT-ID(CT-DX)
023700     .
023800 SUB-9020-EXIT.
023900     EXIT.
024000/
024100 SUB-9030-BURST.
024200*---------------
024300
024400*    eachCount burst path -- min 1, max 500, alpha 2.2.  Never
024500*    reached today (see SUB-9010-AUTO) but kept intact for the
024600*    day the schedule flag is turned on.
024700
024800     MOVE 'B'                TO CPL-MODE
024900     MOVE 1                  TO CPL-MIN
025000     MOVE 500                TO CPL-MAX
025100     MOVE 2.2                TO CPL-ALPHA
025200     CALL W-CSHPOWL-PROG  USING W-CSHPOWL-PARAMETER
025300     MOVE CPL-RESULT         TO W-EACH-COUNT
025400
025500     PERFORM SUB-9031-EACH-CHECK THRU SUB-9031-EXIT
025600         VARYING W-CHECK-IX FROM 1 BY 1                           AMLNG160
025700           UNTIL W-CHECK-IX > W-EACH-COUNT                        AMLNG160
025800     .
025900 SUB-9030-EXIT.
026000     EXIT.
026100/
026200 SUB-9031-EACH-CHECK.
026300*--------------------
026400*    One burst fragment -- same SAR-conditional normal/case split *
026500*    as every other model in this family, then the flat uniform   *
026600*    draw between the chosen bounds.                              *
026700
026800     IF      CP-ACCT-IS-SAR-YES
026900         MOVE CP-CASE-MIN     TO W-RANGE-MIN
027000         MOVE CP-CASE-MAX     TO W-RANGE-MAX
027100     ELSE
027200         MOVE CP-NORM-MIN     TO W-RANGE-MIN
027300         MOVE CP-NORM-MAX     TO W-RANGE-MAX
027400     END-IF
027500
027600     MOVE 0                  TO CSHR-SEED-NO
027700     MOVE SPACES             TO CSHR-SEED-TEXT
027800     CALL W-CSHRAND-PROG  USING W-CSHRAND-PARAMETER
027900     MOVE CSHR-RANDOM-NO     TO W-UNIFORM-R
028000
028100     COMPUTE W-AMOUNT ROUNDED
028200                             =  W-RANGE-MIN
028300                                + W-UNIFORM-R
028400                                  * (W-RANGE-MAX - W-RANGE-MIN)
028500
028600     SET  CT-DX           UP BY 1
028700     MOVE CP-STEP            TO CT-STEP(CT-DX)
028800     SET  CT-DESC-CHECK-DEPOSIT
028900                          IN CP-TXN-OCCS(CT-DX)
029000                             TO TRUE
029100     MOVE W-AMOUNT           TO CT-AMOUNT(CT-DX)
029200     MOVE CP-ACCT-ID         TO CT-ORIG-ACCT-ID(CT-DX)
029300     MOVE CP-BRANCH-ID       TO CT-BENE-ACCT-ID(CT-DX)
029400     MOVE CP-ACCT-IS-SAR     TO CT-IS-SAR(CT-DX)
029500     MOVE 0                  TO CT-ALERT-ID(CT-DX)
029600     .
029700 SUB-9031-EXIT.
029800     EXIT.
