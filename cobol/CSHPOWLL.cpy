000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHPOWLL  -- Linkage parameter for subroutine CSHPOWL, the      *
000300*              house bounded power-law / daily-total sampler     *
000400*              shared by every cash model and both structuring   *
000500*              typologies.                                      *
000600*                                                                *
000700* Date        Pgmr   Description                                 *
000800* ----        ----   -----------                                 *
000900* 1988-04-18  RHV    First release                                *
001000* 1991-09-02  DOP    Added CPL-MODE daily-total variant for the   *
001100*                    structuring typology campaign planner       *
001200*================================================================*
001300
001400**** Input fields:
001500****     CPL-MODE:
001600****         'B' = bounded integer power-law draw (eachCount,
001700****               numCycles, windowSize, fragment size) -- value
001800****               is rounded, clamped to CPL-MIN/CPL-MAX, and
001900****               truncated to a whole number.
002000****         'D' = continuous daily-total draw (campaign daily
002100****               gross amount only) -- no rounding, no clamping.
002200****     CPL-MIN, CPL-MAX:
002300****         Range bounds for the draw (magnitudes for 'D' mode).
002400****     CPL-ALPHA:
002500****         Power-law shape parameter.
002600
002700**** Output field:
002800****     CPL-RESULT:
002900****         The sampled value.
003000****     CPL-RESPONSE-CODE:
003100****         0 = good, non-zero = bad parameters supplied.
003200
003300*01  CSH-POWL-PARM.
003400
003500     05  CPL-MODE                PIC X(1).
003600         88  CPL-BOUNDED-DRAW              VALUE 'B'.
003700         88  CPL-DAILY-TOTAL-DRAW          VALUE 'D'.
003800     05  CPL-MIN                 PIC S9(7)V99
003900                                            COMP-3.
004000     05  CPL-MAX                 PIC S9(7)V99
004100                                            COMP-3.
004200     05  CPL-ALPHA               PIC S9V9(4)
004300                                            COMP-3.
004400     05  CPL-RESULT              PIC S9(9)V99
004500                                            COMP-3.
004600     05  CPL-RESPONSE-CODE       PIC S9(4)  COMP.
004700         88  CPL-RESPONSE-GOOD             VALUE 0.
004800     05  FILLER                  PIC X(02).
