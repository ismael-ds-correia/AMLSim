000100*================== MERIDIAN TRUST DATA SVCS ====================*
000200* CSHCHKW  -- private working storage for CSHCHK                 *
000300*             (CashCheckDepositModel).                           *
000400*                                                                *
000500* Date        Pgmr   Description                                 *
000600* ----        ----   -----------                                 *
000700* 1988-05-11  RHV    First release                                *
000800* 1997-10-30  DOP    Added W-CHECK-IX for the burst loop          *
000900*================================================================*
001000
001100 01  W-AMOUNT-RANGE.
001200     05  W-RANGE-MIN              PIC S9(7)V99
001300                                             COMP-3.
001400     05  W-RANGE-MAX              PIC S9(7)V99
001500                                             COMP-3.
001600
001700 01  W-AMOUNT                    PIC S9(9)V99
001800                                             COMP-3.
001900
002000 01  W-UNIFORM-R                  PIC S9V9(9)
002100                                             COMP.
002200
002300 01  W-EACH-COUNT                 PIC S9(4)  COMP.
002400
002500 01  W-CHECK-IX                   PIC S9(4)  COMP.
